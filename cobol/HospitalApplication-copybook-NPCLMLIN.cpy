000100******************************************************************      NPCLMLIN
000200*                                                                        NPCLMLIN
000300*    NPCLMLIN  --  CLAIM LINE (SERVICE LINE) RECORD                     NPCLMLIN
000400*                                                                        NPCLMLIN
000500*    ONE TO MANY PER CLAIM, SAME CL-CLAIM-SEQ AS THE NPCLMHDR            NPCLMLIN
000600*    RECORD IT BELONGS TO.  ORDERED BY CL-CLAIM-SEQ, CL-LINE-NO.         NPCLMLIN
000700*                                                                        NPCLMLIN
000800*    CL-SERVICE-CODE IS LEFT-JUSTIFIED, 4 OR 5 DIGITS, OPTIONAL          NPCLMLIN
000900*    TRAILING UPPERCASE MODIFIER LETTER (E.G. 0417T, 99213T,            NPCLMLIN
001000*    99213), BLANK-PADDED ON THE RIGHT.  NPHADJE'S EDIT NO LONGER       NPCLMLIN
001010*    ASSUMES THE MODIFIER SITS IN A FIXED BYTE -- A 4-DIGIT CODE'S      NPCLMLIN
001020*    MODIFIER LANDS ONE BYTE TO THE LEFT OF A 5-DIGIT CODE'S, SO        NPCLMLIN
001030*    345-EDIT-ONE-SERVICE-CODE SCANS FOR THE LAST NON-BLANK             NPCLMLIN
001040*    CHARACTER ITSELF (SEE HELPDESK 60277).                            NPCLMLIN
001100*                                                                        NPCLMLIN
001200*    03/14/91  JS   ORIGINAL LAYOUT                                      NPCLMLIN
001300*    11/30/94  JS   WIDENED CL-SERVICE-CODE FROM 5 TO 6 TO CARRY         NPCLMLIN
001400*                   THE HCPCS MODIFIER LETTER                           NPCLMLIN
001500*    05/17/99  AK   Y2K -- CL-SERVICE-DATE CONFIRMED CCYYMMDD            NPCLMLIN
001550*    06/03/09  TGD  DROPPED CL-SERVICE-CODE-R -- THE FIXED 5+1          NPCLMLIN
001560*                   BYTE SPLIT MISREAD A 4-DIGIT CODE'S MODIFIER        NPCLMLIN
001570*                   AS PART OF THE DIGITS (HELPDESK 60277)              NPCLMLIN
001600******************************************************************      NPCLMLIN
001700  01  CL-CLAIM-LINE-REC.                                                NPCLMLIN
001800      05  CL-CLAIM-SEQ            PIC 9(6).                             NPCLMLIN
001900      05  CL-LINE-NO              PIC 9(3).                             NPCLMLIN
002000      05  CL-SERVICE-CODE         PIC X(6).                             NPCLMLIN
002400      05  CL-SERVICE-DATE         PIC 9(8).                             NPCLMLIN
002500      05  CL-UNITS                PIC 9(4).                             NPCLMLIN
002600      05  CL-CHARGED-AMT          PIC S9(7)V99.                         NPCLMLIN
002700      05  CL-PLACE-OF-SVC         PIC X(4).                             NPCLMLIN
002800      05  FILLER                  PIC X(04).                            NPCLMLIN
