000100******************************************************************      NPDIAGCD
000200*                                                                        NPDIAGCD
000300*    NPDIAGCD  --  DIAGNOSIS CODE RECORD                                NPDIAGCD
000400*                                                                        NPDIAGCD
000500*    ONE TO MANY PER CLAIM, SAME DX-CLAIM-SEQ AS THE NPCLMHDR            NPDIAGCD
000600*    RECORD IT BELONGS TO.  ORDERED BY DX-CLAIM-SEQ, DX-SEQ-NO.          NPDIAGCD
000700*                                                                        NPDIAGCD
000800*    DX-CODE-R BREAKS AN ICD-10 CODE OUT INTO THE CATEGORY LETTER,       NPDIAGCD
000900*    TWO-DIGIT CATEGORY NUMBER, DECIMAL POINT AND UP TO FOUR             NPDIAGCD
001000*    ETIOLOGY/SEVERITY CHARACTERS (A01, J45.909, ETC) FOR THE            NPDIAGCD
001100*    FORMAT EDIT IN NPHADJE'S 350-EDIT-DIAGNOSIS-CODES.                  NPDIAGCD
001200*                                                                        NPDIAGCD
001300*    03/14/91  JS   ORIGINAL LAYOUT (ICD-9 ONLY AT THE TIME)             NPDIAGCD
001400*    02/06/97  JS   ADDED DX-CODE-TYPE, WIDENED DX-CODE TO 8 FOR         NPDIAGCD
001500*                   ICD-10 CONVERSION PROJECT                           NPDIAGCD
001600******************************************************************      NPDIAGCD
001700  01  DX-DIAGNOSIS-REC.                                                 NPDIAGCD
001800      05  DX-CLAIM-SEQ            PIC 9(6).                             NPDIAGCD
001900      05  DX-SEQ-NO               PIC 9(3).                             NPDIAGCD
002000      05  DX-CODE                 PIC X(8).                             NPDIAGCD
002100      05  DX-CODE-R REDEFINES DX-CODE.                                  NPDIAGCD
002200          10  DX-ICD10-LETTER     PIC X(1).                             NPDIAGCD
002300          10  DX-ICD10-CATEGORY   PIC X(2).                             NPDIAGCD
002400          10  DX-ICD10-DOT        PIC X(1).                             NPDIAGCD
002500          10  DX-ICD10-SUFFIX     PIC X(4).                             NPDIAGCD
002600      05  DX-CODE-TYPE            PIC X(8).                             NPDIAGCD
002700          88  DX-TYPE-ICD10           VALUE "ICD-10".                   NPDIAGCD
002800          88  DX-TYPE-ICD11           VALUE "ICD-11".                   NPDIAGCD
002900      05  DX-PRIMARY-FLAG         PIC X(1).                             NPDIAGCD
003000          88  DX-IS-PRIMARY           VALUE "Y".                        NPDIAGCD
003100          88  DX-IS-SECONDARY         VALUE "N".                        NPDIAGCD
003200      05  FILLER                  PIC X(04).                            NPDIAGCD
