000100******************************************************************      NPABEND
000200*                                                                        NPABEND
000300*    NPABEND  --  ABEND DISPLAY RECORD                                  NPABEND
000400*                                                                        NPABEND
000500*    WRITTEN TO SYSOUT JUST BEFORE THE 1000-ABEND-RTN FORCES A           NPABEND
000600*    0C7 VIA DIVIDE ZERO-VAL INTO ONE-VAL, SO THE OPERATOR HAS THE       NPABEND
000700*    REASON AND THE OUT-OF-BALANCE VALUES ON THE JOB LISTING WITHOUT     NPABEND
000800*    HAVING TO DIG THROUGH A DUMP.  SAME SHAPE THE REST OF THE SHOP      NPABEND
000900*    USES -- DO NOT RENAME PARA-NAME, THE OPERATIONS RUNBOOK GREPS       NPABEND
001000*    FOR IT.                                                            NPABEND
001100*                                                                        NPABEND
001200*    03/14/91  JS   ORIGINAL LAYOUT                                      NPABEND
001300******************************************************************      NPABEND
001400  01  ABEND-REC.                                                        NPABEND
001500      05  PARA-NAME               PIC X(30) VALUE SPACES.               NPABEND
001600      05  ABEND-REASON            PIC X(40) VALUE SPACES.               NPABEND
001700      05  EXPECTED-VAL            PIC S9(9) VALUE ZERO.                 NPABEND
001800      05  ACTUAL-VAL              PIC S9(9) VALUE ZERO.                 NPABEND
001900      05  FILLER                  PIC X(39) VALUE SPACES.               NPABEND
