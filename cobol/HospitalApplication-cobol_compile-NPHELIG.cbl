000100       IDENTIFICATION DIVISION.                                        NPHELIG
000200******************************************************************NPHELIG
000300       PROGRAM-ID.  NPHELIG.                                           NPHELIG
000400       AUTHOR. JON SAYLES.                                             NPHELIG
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                         NPHELIG
000600       DATE-WRITTEN. 07/22/94.                                         NPHELIG
000700       DATE-COMPILED. 07/22/94.                                        NPHELIG
000800       SECURITY. NON-CONFIDENTIAL.                                     NPHELIG
000900                                                                       NPHELIG
001000******************************************************************NPHELIG
001100*REMARKS.                                                       NPHELIG
001200*                                                                NPHELIG
001300*          THIS SUBPROGRAM IS THE ELIGIBILITY DECISION FOR THE    NPHELIG
001400*          NPHIES CLAIMS ADJUDICATION RUN.  IT IS CALLED ONCE     NPHELIG
001500*          PER CLAIM BY NPHADJE, 450-CHECK-ELIGIBILITY.           NPHELIG
001600*                                                                NPHELIG
001700*          THE ELIGIBILITY TABLE IS BUILT ONCE BY THE CALLER      NPHELIG
001800*          AND PASSED BY REFERENCE -- NPHELIG DOES NOT OPEN OR    NPHELIG
001900*          READ THE ELIGIBILITY FILE ITSELF.  IT ONLY SEARCHES.   NPHELIG
002000*                                                                NPHELIG
002100*          FAIL-SAFE RULE: ANY CONDITION THIS SUBPROGRAM CANNOT   NPHELIG
002200*          POSITIVELY CONFIRM AS ELIGIBLE (NOT FOUND, FOUND BUT   NPHELIG
002300*          FLAG NOT 'Y', EMPTY TABLE) COMES BACK AS 'N'.  NEVER   NPHELIG
002400*          DEFAULT THIS THE OTHER WAY.                            NPHELIG
002500*                                                                NPHELIG
002600******************************************************************NPHELIG
002700*                                                                NPHELIG
002800*    CHANGE LOG                                                  NPHELIG
002900*    ----------                                                  NPHELIG
003000*    07/22/94  JS   ORIGINAL PROGRAM, SPLIT OUT OF NPHADJE SO     NPHELIG
003100*                   THE ELIGIBILITY RULE COULD BE UNIT TESTED     NPHELIG
003200*                   ON ITS OWN (REQUEST NPH-041)                  NPHELIG
003300*    04/11/00  TGD  MATCHED EL-ELIGIBILITY-TABLE CHANGE TO        NPHELIG
003400*                   OCCURS DEPENDING ON (SEE NPELIGTB COPYBOOK)   NPHELIG
003500*    09/09/01  AK   ADDED EL-SEARCH-KEY-FLAT COMPARE AFTER A      NPHELIG
003600*                   PAYER-CONSOLIDATION LOAD LEFT TRAILING        NPHELIG
003700*                   LOW-VALUES IN A FEW MEMBER-ID SLOTS AND       NPHELIG
003800*                   THE GROUP COMPARE WAS MISSING THEM            NPHELIG
003900*    02/14/03  MM   Y2K FOLLOW-UP -- WS-RUN-DATE NOW SET FROM     NPHELIG
004000*                   FUNCTION CURRENT-DATE, ACCEPT FROM DATE       NPHELIG
004100*                   RETIRED SHOP-WIDE                            NPHELIG
004110*    06/17/09  TGD  FELL THROUGH FROM 000-HOUSEKEEPING INTO       NPHELIG
004120*                   100-LOOKUP-ELIGIBILITY, THEN 200-RETURN RAN   NPHELIG
004130*                   THE LOOKUP A SECOND TIME BEFORE GOBACK --     NPHELIG
004140*                   WS-LOOKUPS-DONE WAS DOUBLE-COUNTING EVERY     NPHELIG
004150*                   CALL.  ENTRY SEQUENCE MOVED AHEAD OF          NPHELIG
004160*                   000-HOUSEKEEPING SO THE SUBPROGRAM RUNS       NPHELIG
004170*                   ONCE PER CALL, 200-RETURN DROPPED             NPHELIG
004180*                   (HELPDESK 60310)                              NPHELIG
004200******************************************************************NPHELIG
004300                                                                       NPHELIG
004400       ENVIRONMENT DIVISION.                                           NPHELIG
004500       CONFIGURATION SECTION.                                          NPHELIG
004600       SOURCE-COMPUTER. IBM-390.                                       NPHELIG
004700       OBJECT-COMPUTER. IBM-390.                                       NPHELIG
004800       INPUT-OUTPUT SECTION.                                           NPHELIG
004900                                                                       NPHELIG
005000       DATA DIVISION.                                                  NPHELIG
005100       FILE SECTION.                                                   NPHELIG
005200                                                                       NPHELIG
005300       WORKING-STORAGE SECTION.                                        NPHELIG
005400                                                                       NPHELIG
005500       01  WS-MISC-FIELDS.                                             NPHELIG
005600           05  WS-RUN-DATE             PIC 9(8) COMP.                  NPHELIG
005700           05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                    NPHELIG
005800               10  WS-RUN-CCYY         PIC 9(4).                       NPHELIG
005900               10  WS-RUN-MM           PIC 9(2).                       NPHELIG
006000               10  WS-RUN-DD           PIC 9(2).                       NPHELIG
006050           05  FILLER                  PIC X(02) VALUE SPACES.    NPHELIG
006100                                                                       NPHELIG
006110**** LOOKUP COUNTER STANDS ALONE, SHOP-STYLE, NOT IN A GROUP     NPHELIG
006120       77  WS-LOOKUPS-DONE             PIC 9(9) COMP VALUE ZERO.       NPHELIG
006200                                                                       NPHELIG
006300       01  EL-SEARCH-KEY-AREA.                                         NPHELIG
006400           05  EL-SK-MEMBER-ID         PIC X(10).                      NPHELIG
006500           05  EL-SK-PAYER-ID          PIC X(10).                      NPHELIG
006550           05  EL-SK-PAYER-ID-R REDEFINES EL-SK-PAYER-ID.              NPHELIG
006560               10  EL-SK-PAYER-PREFIX  PIC X(05).                      NPHELIG
006570               10  EL-SK-PAYER-SUFFIX  PIC X(05).                      NPHELIG
006600       01  EL-SEARCH-KEY-FLAT REDEFINES EL-SEARCH-KEY-AREA             NPHELIG
006700               PIC X(20).                                              NPHELIG
006750**** PAYER-PREFIX/-SUFFIX BREAKOUT KEPT FOR THE OLD CONSOLIDATION      NPHELIG
006760**** TRACE DISPLAY -- NOT USED IN THE SEARCH ITSELF, SEE NPH-041      NPHELIG
006800                                                                       NPHELIG
006900       LINKAGE SECTION.                                                NPHELIG
007000                                                                       NPHELIG
007100** WORKING TABLE -- LOADED AND OWNED BY THE CALLER                NPHELIG
007200       COPY NPELIGTB.                                                  NPHELIG
007300                                                                       NPHELIG
007400       01  EL-REQUEST-MEMBER-ID        PIC X(10).                      NPHELIG
007500       01  EL-REQUEST-PAYER-ID         PIC X(10).                      NPHELIG
007600       01  EL-RESPONSE-FLAG            PIC X(1).                       NPHELIG
007700           88  EL-RESPONSE-ELIGIBLE        VALUE "Y".                  NPHELIG
007800           88  EL-RESPONSE-NOT-ELIGIBLE    VALUE "N".                  NPHELIG
007900                                                                       NPHELIG
008000       PROCEDURE DIVISION USING EL-ELIGIBILITY-TABLE,                  NPHELIG
008100               EL-REQUEST-MEMBER-ID, EL-REQUEST-PAYER-ID,              NPHELIG
008200               EL-RESPONSE-FLAG.                                       NPHELIG
008250           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                     NPHELIG
008270           PERFORM 100-LOOKUP-ELIGIBILITY THRU 100-EXIT.               NPHELIG
008290           GOBACK.                                                     NPHELIG
008300                                                                       NPHELIG
008400       000-HOUSEKEEPING.                                               NPHELIG
008500           MOVE FUNCTION CURRENT-DATE(1:8) TO WS-RUN-DATE.             NPHELIG
008600           MOVE "N" TO EL-RESPONSE-FLAG.                               NPHELIG
008700           MOVE EL-REQUEST-MEMBER-ID TO EL-SK-MEMBER-ID.               NPHELIG
008800           MOVE EL-REQUEST-PAYER-ID  TO EL-SK-PAYER-ID.                NPHELIG
008900       000-EXIT.                                                       NPHELIG
009000           EXIT.                                                       NPHELIG
009100                                                                       NPHELIG
009200       100-LOOKUP-ELIGIBILITY.                                         NPHELIG
009400                                                                       NPHELIG
009500           IF EL-TABLE-COUNT OF EL-ELIGIBILITY-TABLE = ZERO            NPHELIG
009600               GO TO 100-EXIT.                                         NPHELIG
009700                                                                       NPHELIG
009800           SEARCH ALL EL-TABLE-ROW                                     NPHELIG
009900               AT END                                                  NPHELIG
010000                   MOVE "N" TO EL-RESPONSE-FLAG                        NPHELIG
010100               WHEN EL-TBL-KEY-CHARS(EL-TBL-IDX) =                NPHELIG
010105                   EL-SEARCH-KEY-FLAT                             NPHELIG
010200                   IF EL-TBL-IS-ELIGIBLE(EL-TBL-IDX)                   NPHELIG
010300                       MOVE "Y" TO EL-RESPONSE-FLAG                    NPHELIG
010400                   ELSE                                                NPHELIG
010500                       MOVE "N" TO EL-RESPONSE-FLAG                    NPHELIG
010600           END-SEARCH.                                                 NPHELIG
010700                                                                       NPHELIG
010800           ADD +1 TO WS-LOOKUPS-DONE.                                  NPHELIG
010900       100-EXIT.                                                       NPHELIG
011000           EXIT.                                                       NPHELIG
