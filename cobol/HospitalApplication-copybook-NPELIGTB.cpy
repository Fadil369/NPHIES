000100******************************************************************      NPELIGTB
000200*                                                                        NPELIGTB
000300*    NPELIGTB  --  ELIGIBILITY REFERENCE RECORD AND IN-MEMORY TABLE      NPELIGTB
000400*                                                                        NPELIGTB
000500*    EL-ELIGIBILITY-REC IS THE FLAT-FILE LAYOUT NPHADJE READS TO         NPELIGTB
000600*    BUILD THE TABLE BELOW.  EL-ELIGIBILITY-TABLE IS THE SAME TABLE      NPELIGTB
000700*    SHAPE COPIED INTO BOTH NPHADJE (WHERE IT IS LOADED, WORKING-        NPELIGTB
000800*    STORAGE) AND NPHELIG (WHERE IT ARRIVES BY REFERENCE, LINKAGE,       NPELIGTB
000900*    AND IS SEARCHED).  FILE IS PRE-SORTED ASCENDING BY MEMBER-ID        NPELIGTB
001000*    WITHIN PAYER -- NO, MEMBER-ID THEN PAYER-ID -- SEE FILES TABLE      NPELIGTB
001100*    IN THE RUN SPEC.  DO NOT LOAD AN UNSORTED EXTRACT, SEARCH ALL       NPELIGTB
001200*    WILL SILENTLY MISS ROWS.                                           NPELIGTB
001300*                                                                        NPELIGTB
001400*    07/22/94  JS   ORIGINAL LAYOUT (FIXED 2000-ROW TABLE)               NPELIGTB
001500*    04/11/00  TGD  CONVERTED TO OCCURS DEPENDING ON, RAISED CAP         NPELIGTB
001600*                   TO 9999 ROWS FOR THE PAYER CONSOLIDATION PROJECT     NPELIGTB
001700******************************************************************      NPELIGTB
001800  01  EL-ELIGIBILITY-REC.                                               NPELIGTB
001900      05  EL-MEMBER-ID            PIC X(10).                            NPELIGTB
002000      05  EL-PAYER-ID             PIC X(10).                            NPELIGTB
002100      05  EL-ELIGIBLE-FLAG        PIC X(1).                             NPELIGTB
002200          88  EL-IS-ELIGIBLE          VALUE "Y".                        NPELIGTB
002300      05  FILLER                  PIC X(05).                            NPELIGTB
002400*                                                                        NPELIGTB
002500  01  EL-ELIGIBILITY-TABLE.                                             NPELIGTB
002600      05  EL-TABLE-COUNT          PIC 9(5) COMP.                        NPELIGTB
002700      05  FILLER                  PIC X(05).                            NPELIGTB
002800      05  EL-TABLE-ROW OCCURS 1 TO 9999 TIMES                           NPELIGTB
002900              DEPENDING ON EL-TABLE-COUNT                               NPELIGTB
003000              ASCENDING KEY IS EL-TBL-KEY                               NPELIGTB
003100              INDEXED BY EL-TBL-IDX.                                    NPELIGTB
003200          10  EL-TBL-KEY.                                               NPELIGTB
003300              15  EL-TBL-MEMBER-ID    PIC X(10).                        NPELIGTB
003400              15  EL-TBL-PAYER-ID     PIC X(10).                        NPELIGTB
003500          10  FILLER REDEFINES EL-TBL-KEY.                              NPELIGTB
003600              15  EL-TBL-KEY-CHARS    PIC X(20).                        NPELIGTB
003700          10  EL-TBL-ELIGIBLE-FLAG    PIC X(1).                         NPELIGTB
003800              88  EL-TBL-IS-ELIGIBLE      VALUE "Y".                    NPELIGTB
