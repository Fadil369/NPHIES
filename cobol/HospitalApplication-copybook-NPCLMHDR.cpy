000100******************************************************************      NPCLMHDR
000200*                                                                        NPCLMHDR
000300*    NPCLMHDR  --  CLAIM HEADER RECORD                                  NPCLMHDR
000400*                                                                        NPCLMHDR
000500*    ONE RECORD PER SUBMITTED CLAIM.  KEYED BY CH-CLAIM-SEQ, WHICH       NPCLMHDR
000600*    GROUPS THE HEADER WITH ITS CLAIM-LINE AND DIAGNOSIS DETAIL          NPCLMHDR
000700*    RECORDS ON NPCLMLIN/NPDIAGCD.  FILE IS PRESENTED IN CLAIM           NPCLMHDR
000800*    SEQUENCE ORDER BY THE FRONT-END SUBMISSION EXTRACT -- NPHADJE       NPCLMHDR
000900*    DOES NOT RE-SORT IT.                                                NPCLMHDR
001000*                                                                        NPCLMHDR
001100*    03/14/91  JS   ORIGINAL LAYOUT                                      NPCLMHDR
001200*    09/02/93  JS   ADDED CH-IDEMP-KEY FOR RESUBMIT DETECTION            NPCLMHDR
001300*    05/17/99  AK   Y2K -- CH-SERVICE-DATE CONFIRMED CCYYMMDD            NPCLMHDR
001400*                   (WAS ALREADY 4-DIGIT YEAR, NO CONVERSION NEEDED)     NPCLMHDR
001500******************************************************************      NPCLMHDR
001600  01  CH-CLAIM-HEADER-REC.                                              NPCLMHDR
001700      05  CH-CLAIM-SEQ            PIC 9(6).                             NPCLMHDR
001800      05  CH-MEMBER-ID            PIC X(10).                            NPCLMHDR
001900      05  CH-PROVIDER-ID          PIC X(10).                            NPCLMHDR
002000      05  CH-PAYER-ID             PIC X(10).                            NPCLMHDR
002100      05  CH-SERVICE-DATE         PIC 9(8).                             NPCLMHDR
002200      05  CH-SERVICE-DATE-R REDEFINES CH-SERVICE-DATE.                  NPCLMHDR
002300          10  CH-SERVICE-CCYY     PIC 9(4).                             NPCLMHDR
002400          10  CH-SERVICE-MM       PIC 9(2).                             NPCLMHDR
002500          10  CH-SERVICE-DD       PIC 9(2).                             NPCLMHDR
002600      05  CH-CLAIM-TYPE           PIC X(12).                            NPCLMHDR
002700          88  CH-TYPE-PROFESSIONAL    VALUE "PROFESSIONAL".             NPCLMHDR
002800          88  CH-TYPE-INSTITUTIONAL   VALUE "INSTITUTIONAL".            NPCLMHDR
002900          88  CH-TYPE-PHARMACY        VALUE "PHARMACY".                 NPCLMHDR
003000      05  CH-TOTAL-AMOUNT         PIC S9(8)V99.                         NPCLMHDR
003100      05  CH-IDEMP-KEY            PIC X(20).                            NPCLMHDR
003200      05  FILLER                  PIC X(05).                            NPCLMHDR
