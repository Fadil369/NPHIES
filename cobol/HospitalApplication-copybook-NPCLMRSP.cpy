000100******************************************************************      NPCLMRSP
000200*                                                                        NPCLMRSP
000300*    NPCLMRSP  --  CLAIM ADJUDICATION RESPONSE RECORD                   NPCLMRSP
000400*                                                                        NPCLMRSP
000500*    ONE RECORD PER CLAIM, WRITTEN BY NPHADJE 600-WRITE-RESPONSE        NPCLMRSP
000600*    IN CLAIM-PROCESSING ORDER (NOT RE-SEQUENCED).  APPROVED-AMT         NPCLMRSP
000700*    IS ALWAYS ZERO OUT OF THIS RUN -- ADJUDICATION PROPER (PRICING,     NPCLMRSP
000800*    PAYMENT) IS A DOWNSTREAM JOB, NOT THIS ONE.                        NPCLMRSP
000900*                                                                        NPCLMRSP
001000*    03/14/91  JS   ORIGINAL LAYOUT                                      NPCLMRSP
001100*    06/19/96  JS   ADDED CR-TRACKING-NO FOR THE CALL-CENTER LOOKUP      NPCLMRSP
001200*                   SCREEN (PROJECT NPH-114)                            NPCLMRSP
001300******************************************************************      NPCLMRSP
001400  01  CR-CLAIM-RESPONSE-REC.                                            NPCLMRSP
001500      05  CR-CLAIM-ID             PIC X(12).                            NPCLMRSP
001600      05  CR-CLAIM-SEQ            PIC 9(6).                             NPCLMRSP
001700      05  CR-MEMBER-ID            PIC X(10).                            NPCLMRSP
001800      05  CR-PROVIDER-ID          PIC X(10).                            NPCLMRSP
001900      05  CR-PAYER-ID             PIC X(10).                            NPCLMRSP
002000      05  CR-STATUS               PIC X(12).                            NPCLMRSP
002100          88  CR-STAT-UNDER-REVIEW    VALUE "UNDER_REVIEW".             NPCLMRSP
002200          88  CR-STAT-REJECTED        VALUE "REJECTED".                 NPCLMRSP
002300      05  CR-TOTAL-AMOUNT         PIC S9(8)V99.                         NPCLMRSP
002400      05  CR-APPROVED-AMT         PIC S9(8)V99.                         NPCLMRSP
002500      05  CR-REJECTED-AMT         PIC S9(8)V99.                         NPCLMRSP
002600      05  CR-REJECT-REASON        PIC X(30).                            NPCLMRSP
002700      05  CR-TRACKING-NO          PIC X(16).                            NPCLMRSP
002800      05  CR-SUBMIT-DATE          PIC 9(8).                             NPCLMRSP
002900      05  FILLER                  PIC X(04).                            NPCLMRSP
