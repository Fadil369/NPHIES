000100******************************************************************      NPVALMSG
000200*                                                                        NPVALMSG
000300*    NPVALMSG  --  VALIDATION MESSAGE RECORD                            NPVALMSG
000400*                                                                        NPVALMSG
000500*    ZERO TO MANY PER CLAIM, ONE PER FAILED CLAIM EDIT RULE.             NPVALMSG
000600*    WRITTEN BY NPHADJE 650-WRITE-VALIDATION-MSGS FROM THE SMALL         NPVALMSG
000700*    PER-CLAIM MESSAGE TABLE BUILT DURING 300-VALIDATE-CLAIM.            NPVALMSG
000800*                                                                        NPVALMSG
000900*    03/14/91  JS   ORIGINAL LAYOUT                                      NPVALMSG
001000******************************************************************      NPVALMSG
001100  01  VM-VALIDATION-MSG-REC.                                            NPVALMSG
001200      05  VM-CLAIM-SEQ            PIC 9(6).                             NPVALMSG
001300      05  VM-LEVEL                PIC X(7).                             NPVALMSG
001400          88  VM-LEVEL-ERROR          VALUE "ERROR".                    NPVALMSG
001500          88  VM-LEVEL-WARNING        VALUE "WARNING".                  NPVALMSG
001600          88  VM-LEVEL-INFO           VALUE "INFO".                     NPVALMSG
001700      05  VM-CODE                 PIC X(22).                            NPVALMSG
001800      05  VM-TEXT                 PIC X(60).                            NPVALMSG
001900      05  FILLER                  PIC X(05).                            NPVALMSG
