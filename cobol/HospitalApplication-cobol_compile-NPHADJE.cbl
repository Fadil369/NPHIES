000100       IDENTIFICATION DIVISION.                                        NPHADJE
000200       PROGRAM-ID.  NPHADJE.                                           NPHADJE
000300       AUTHOR. JON SAYLES.                                             NPHADJE
000400       INSTALLATION. COBOL DEV CENTER.                                 NPHADJE
000500       DATE-WRITTEN. 03/14/91.                                         NPHADJE
000600       DATE-COMPILED. 03/14/91.                                        NPHADJE
000700       SECURITY. NON-CONFIDENTIAL.                                     NPHADJE
000800                                                                       NPHADJE
000900******************************************************************NPHADJE
001000*REMARKS.                                                       NPHADJE
001100*                                                                NPHADJE
001200*          THIS PROGRAM IS THE NIGHTLY NPHIES CLAIMS              NPHADJE
001300*          ADJUDICATION EDIT RUN.  IT READS SUBMITTED CLAIM       NPHADJE
001400*          HEADERS, THEIR SERVICE LINES AND DIAGNOSIS CODES,      NPHADJE
001500*          AND THE CURRENT MEMBER ELIGIBILITY EXTRACT.            NPHADJE
001600*                                                                NPHADJE
001700*          EACH CLAIM IS RUN THROUGH THE VALIDATION RULES AND     NPHADJE
001800*          THE ELIGIBILITY CHECK, GIVEN A CLAIM-ID AND A          NPHADJE
001900*          TRACKING NUMBER, AND WRITTEN TO THE RESPONSE FILE AS   NPHADJE
002000*          EITHER UNDER_REVIEW OR REJECTED.  THIS RUN DOES NOT    NPHADJE
002100*          PRICE OR PAY CLAIMS -- THAT IS A DOWNSTREAM JOB.       NPHADJE
002200*                                                                NPHADJE
002300*          INPUT FILES MUST ARRIVE IN CLAIM-SEQUENCE ORDER.       NPHADJE
002400*          THIS PROGRAM DOES NOT SORT THEM.                       NPHADJE
002500*                                                                NPHADJE
002600******************************************************************NPHADJE
002700*                                                                      NPHADJE
002800*             INPUT FILE   - CLAIM HEADERS    - DDS0001.NPCLMHDR      NPHADJE
002900*             INPUT FILE   - CLAIM LINES      - DDS0001.NPCLMLIN      NPHADJE
003000*             INPUT FILE   - DIAGNOSIS CODES  - DDS0001.NPDIAGCD      NPHADJE
003100*             INPUT FILE   - ELIGIBILITY      - DDS0001.NPELIGTB      NPHADJE
003200*             OUTPUT FILE  - CLAIM RESPONSES  - DDS001.NPCLMRSP       NPHADJE
003300*             OUTPUT FILE  - VALIDATION MSGS  - DDS001.NPVALMSG       NPHADJE
003400*             OUTPUT FILE  - SUMMARY REPORT   - DDS001.NPSUMRPT       NPHADJE
003500*             DUMP FILE                       - SYSOUT               NPHADJE
003600*                                                                     NPHADJE
003700******************************************************************NPHADJE
003800*                                                                NPHADJE
003900*    CHANGE LOG                                                  NPHADJE
004000*    ----------                                                  NPHADJE
004100*    03/14/91  JS   ORIGINAL PROGRAM (REQUEST NPH-001)            NPHADJE
004200*    09/02/93  JS   ADDED CH-IDEMP-KEY EDIT AFTER TWO CLAIMS      NPHADJE
004300*                   FROM THE SAME SUBMISSION BATCH POSTED         NPHADJE
004400*                   TWICE (REQUEST NPH-037)                       NPHADJE
004500*    07/22/94  JS   SPLIT ELIGIBILITY LOOKUP OUT TO NPHELIG SO    NPHADJE
004600*                   IT COULD BE CALLED FROM THE ON-LINE CLAIM     NPHADJE
004700*                   STATUS SCREEN TOO (REQUEST NPH-041)           NPHADJE
004800*    11/30/94  JS   WIDENED SERVICE CODE EDIT FOR HCPCS           NPHADJE
004900*                   MODIFIER LETTERS (REQUEST NPH-052)            NPHADJE
005000*    02/06/97  JS   ICD-10 CONVERSION -- 350-EDIT-DIAGNOSIS-CODESNPHADJE
005100*                   NOW ACCEPTS EITHER FORMAT (REQUEST NPH-088)   NPHADJE
005200*    06/19/96  JS   ADDED CR-TRACKING-NO TO RESPONSE REC FOR      NPHADJE
005300*                   THE CALL-CENTER LOOKUP SCREEN (NPH-114)       NPHADJE
005400*    05/17/99  AK   Y2K -- ALL DATE FIELDS CONFIRMED CCYYMMDD,    NPHADJE
005500*                   WS-RUN-DATE NOW BUILT FROM FUNCTION           NPHADJE
005600*                   CURRENT-DATE INSTEAD OF 2-DIGIT ACCEPT DATE   NPHADJE
005700*                   (Y2K REMEDIATION PROJECT, TICKET Y2K-0219)    NPHADJE
005800*    04/11/00  TGD  ELIGIBILITY TABLE RAISED FROM FIXED 2000      NPHADJE
005900*                   ROWS TO OCCURS DEPENDING ON, CAP 9999, FOR    NPHADJE
006000*                   THE PAYER CONSOLIDATION PROJECT (NPH-201)     NPHADJE
006100*    09/09/01  AK   FIXED 340-EDIT-SERVICE-CODES REJECTING A      NPHADJE
006200*                   VALID 4-DIGIT CODE WITH NO MODIFIER           NPHADJE
006300*                   (HELPDESK TICKET 44031)                       NPHADJE
006400*    03/02/03  MM   AMOUNT-MISMATCH DROPPED FROM A REJECT TO A    NPHADJE
006500*                   WARNING PER PAYER OPERATIONS REQUEST          NPHADJE
006600*                   (SEE 330-CHECK-AMOUNT-RECONCILE)              NPHADJE
006700*    08/14/05  TGD  RAISED WS-LINE-TABLE/WS-DIAG-TABLE FROM 25    NPHADJE
006800*                   TO 50 OCCURS -- HELPDESK 51290, MULTI-LINE    NPHADJE
006900*                   AMBULATORY SURGERY CLAIMS WERE TRUNCATING     NPHADJE
007000*    01/09/08  JS   ADDED CLAIMS-WITH-WARNINGS LINE TO THE        NPHADJE
007100*                   SUMMARY REPORT (REQUEST NPH-266)              NPHADJE
007200******************************************************************NPHADJE
007300                                                                       NPHADJE
007400       ENVIRONMENT DIVISION.                                           NPHADJE
007500       CONFIGURATION SECTION.                                          NPHADJE
007600       SOURCE-COMPUTER. IBM-390.                                       NPHADJE
007700       OBJECT-COMPUTER. IBM-390.                                       NPHADJE
007800       SPECIAL-NAMES.                                                  NPHADJE
007900           C01 IS TOP-OF-FORM.                                         NPHADJE
008000                                                                       NPHADJE
008100       INPUT-OUTPUT SECTION.                                           NPHADJE
008200       FILE-CONTROL.                                                   NPHADJE
008300           SELECT SYSOUT                                               NPHADJE
008400           ASSIGN TO UT-S-SYSOUT                                       NPHADJE
008500             ORGANIZATION IS SEQUENTIAL.                               NPHADJE
008600                                                                       NPHADJE
008700           SELECT CLAIM-HDR-FILE                                       NPHADJE
008800           ASSIGN TO UT-S-NPCLMHDR                                     NPHADJE
008900             ACCESS MODE IS SEQUENTIAL                                 NPHADJE
009000             FILE STATUS IS OFCODE.                                    NPHADJE
009100                                                                       NPHADJE
009200           SELECT CLAIM-LIN-FILE                                       NPHADJE
009300           ASSIGN TO UT-S-NPCLMLIN                                     NPHADJE
009400             ACCESS MODE IS SEQUENTIAL                                 NPHADJE
009500             FILE STATUS IS OFCODE.                                    NPHADJE
009600                                                                       NPHADJE
009700           SELECT DIAG-CD-FILE                                        NPHADJE
009800           ASSIGN TO UT-S-NPDIAGCD                                     NPHADJE
009900             ACCESS MODE IS SEQUENTIAL                                 NPHADJE
010000             FILE STATUS IS OFCODE.                                    NPHADJE
010100                                                                       NPHADJE
010200           SELECT ELIGIBIL-FILE                                        NPHADJE
010300           ASSIGN TO UT-S-NPELIGTB                                     NPHADJE
010400             ACCESS MODE IS SEQUENTIAL                                 NPHADJE
010500             FILE STATUS IS OFCODE.                                    NPHADJE
010600                                                                       NPHADJE
010700           SELECT CLAIM-RSP-FILE                                       NPHADJE
010800           ASSIGN TO UT-S-NPCLMRSP                                     NPHADJE
010900             ACCESS MODE IS SEQUENTIAL                                 NPHADJE
011000             FILE STATUS IS OFCODE.                                    NPHADJE
011100                                                                       NPHADJE
011200           SELECT VALIDMSG-FILE                                        NPHADJE
011300           ASSIGN TO UT-S-NPVALMSG                                     NPHADJE
011400             ACCESS MODE IS SEQUENTIAL                                 NPHADJE
011500             FILE STATUS IS OFCODE.                                    NPHADJE
011600                                                                       NPHADJE
011700           SELECT SUMRPT-FILE                                          NPHADJE
011800           ASSIGN TO UT-S-NPSUMRPT                                     NPHADJE
011900             ACCESS MODE IS SEQUENTIAL                                 NPHADJE
012000             FILE STATUS IS OFCODE.                                    NPHADJE
012100                                                                       NPHADJE
012200       DATA DIVISION.                                                  NPHADJE
012300       FILE SECTION.                                                   NPHADJE
012400       FD  SYSOUT                                                      NPHADJE
012500           RECORDING MODE IS F                                         NPHADJE
012600           LABEL RECORDS ARE STANDARD                                  NPHADJE
012700           RECORD CONTAINS 130 CHARACTERS                              NPHADJE
012800           BLOCK CONTAINS 0 RECORDS                                    NPHADJE
012900           DATA RECORD IS SYSOUT-REC.                                  NPHADJE
013000       01  SYSOUT-REC  PIC X(130).                                     NPHADJE
013100                                                                       NPHADJE
013200****** SUBMITTED CLAIM HEADERS, ONE PER CLAIM, IN CLAIM-SEQ       NPHADJE
013300****** ORDER FROM THE FRONT-END SUBMISSION EXTRACT               NPHADJE
013400       FD  CLAIM-HDR-FILE                                              NPHADJE
013500           RECORDING MODE IS F                                        NPHADJE
013600           LABEL RECORDS ARE STANDARD                                  NPHADJE
013700           RECORD CONTAINS 91 CHARACTERS                               NPHADJE
013800           BLOCK CONTAINS 0 RECORDS                                    NPHADJE
013900           DATA RECORD IS CH-CLAIM-HEADER-REC.                         NPHADJE
014000       COPY NPCLMHDR.                                                  NPHADJE
014100                                                                       NPHADJE
014200****** SERVICE LINES, ONE TO MANY PER CLAIM, SAME CLAIM-SEQ AS    NPHADJE
014300****** THE HEADER, IN CLAIM-SEQ/LINE-NO ORDER                    NPHADJE
014400       FD  CLAIM-LIN-FILE                                              NPHADJE
014500           RECORDING MODE IS F                                        NPHADJE
014600           LABEL RECORDS ARE STANDARD                                  NPHADJE
014700           RECORD CONTAINS 44 CHARACTERS                               NPHADJE
014800           BLOCK CONTAINS 0 RECORDS                                    NPHADJE
014900           DATA RECORD IS CL-CLAIM-LINE-REC.                           NPHADJE
015000       COPY NPCLMLIN.                                                  NPHADJE
015100                                                                       NPHADJE
015200****** DIAGNOSIS CODES, ONE TO MANY PER CLAIM, SAME CLAIM-SEQ AS  NPHADJE
015300****** THE HEADER, IN CLAIM-SEQ/SEQ-NO ORDER                     NPHADJE
015400       FD  DIAG-CD-FILE                                                NPHADJE
015500           RECORDING MODE IS F                                        NPHADJE
015600           LABEL RECORDS ARE STANDARD                                  NPHADJE
015700           RECORD CONTAINS 30 CHARACTERS                               NPHADJE
015800           BLOCK CONTAINS 0 RECORDS                                    NPHADJE
015900           DATA RECORD IS DX-DIAGNOSIS-REC.                            NPHADJE
016000       COPY NPDIAGCD.                                                  NPHADJE
016100                                                                       NPHADJE
016200****** CURRENT MEMBER/PAYER ELIGIBILITY EXTRACT, SORTED          NPHADJE
016300****** ASCENDING MEMBER-ID WITHIN PAYER-ID.  THIS IS THE RAW      NPHADJE
016400****** FLAT-FILE BUFFER ONLY -- 930-READ-ELIGIBILITY READS IT     NPHADJE
016500****** INTO THE WORKING-STORAGE EL-ELIGIBILITY-REC (SEE THE       NPHADJE
016600****** COPY NPELIGTB BELOW) SO 050-LOAD-ELIGIBILITY-TABLE CAN     NPHADJE
016700****** MOVE THE NAMED FIELDS INTO EL-ELIGIBILITY-TABLE.           NPHADJE
016800       FD  ELIGIBIL-FILE                                               NPHADJE
016900           RECORDING MODE IS F                                        NPHADJE
017000           LABEL RECORDS ARE STANDARD                                  NPHADJE
017100           RECORD CONTAINS 26 CHARACTERS                               NPHADJE
017200           BLOCK CONTAINS 0 RECORDS                                    NPHADJE
017300           DATA RECORD IS ELIGIBIL-FILE-REC.                           NPHADJE
017400       01  ELIGIBIL-FILE-REC  PIC X(26).                               NPHADJE
017500                                                                       NPHADJE
017600****** ONE RESPONSE RECORD PER CLAIM PROCESSED, IN THE SAME       NPHADJE
017700****** ORDER THE CLAIM WAS READ                                  NPHADJE
017800       FD  CLAIM-RSP-FILE                                              NPHADJE
017900           RECORDING MODE IS F                                        NPHADJE
018000           LABEL RECORDS ARE STANDARD                                  NPHADJE
018100           RECORD CONTAINS 148 CHARACTERS                              NPHADJE
018200           BLOCK CONTAINS 0 RECORDS                                    NPHADJE
018300           DATA RECORD IS CR-CLAIM-RESPONSE-REC.                       NPHADJE
018400       COPY NPCLMRSP.                                                  NPHADJE
018500                                                                       NPHADJE
018600****** ZERO TO MANY MESSAGE RECORDS PER CLAIM, ONE PER FAILED     NPHADJE
018700****** VALIDATION RULE                                          NPHADJE
018800       FD  VALIDMSG-FILE                                               NPHADJE
018900           RECORDING MODE IS F                                        NPHADJE
019000           LABEL RECORDS ARE STANDARD                                  NPHADJE
019100           RECORD CONTAINS 100 CHARACTERS                              NPHADJE
019200           BLOCK CONTAINS 0 RECORDS                                    NPHADJE
019300           DATA RECORD IS VM-VALIDATION-MSG-REC.                       NPHADJE
019400       COPY NPVALMSG.                                                  NPHADJE
019500                                                                       NPHADJE
019600****** END-OF-RUN CONTROL TOTALS REPORT -- ONE PAGE, NO          NPHADJE
019700****** CONTROL BREAKS                                           NPHADJE
019800       FD  SUMRPT-FILE                                                 NPHADJE
019900           RECORDING MODE IS F                                        NPHADJE
020000           LABEL RECORDS ARE STANDARD                                  NPHADJE
020100           RECORD CONTAINS 80 CHARACTERS                               NPHADJE
020200           BLOCK CONTAINS 0 RECORDS                                    NPHADJE
020300           DATA RECORD IS SUMRPT-REC.                                  NPHADJE
020400       01  SUMRPT-REC  PIC X(80).                                      NPHADJE
020500                                                                       NPHADJE
020600       WORKING-STORAGE SECTION.                                        NPHADJE
020700                                                                       NPHADJE
020800       01  FILE-STATUS-CODES.                                          NPHADJE
020900           05  OFCODE                  PIC X(2).                       NPHADJE
021000               88 CODE-WRITE    VALUE SPACES.                          NPHADJE
021050           05  FILLER                  PIC X(2) VALUE SPACES.          NPHADJE
021100                                                                       NPHADJE
021200       01  FLAGS-AND-SWITCHES.                                         NPHADJE
021210**** THE FOUR MORE-...-SW SWITCHES DRIVE THE LOOK-AHEAD READS ON    NPHADJE
021220**** THE FOUR INPUT FILES -- SEE THE BANNER OVER 150-GATHER-        NPHADJE
021230**** CLAIM-LINES FOR HOW THE LOOK-AHEAD IS USED.                    NPHADJE
021300           05  MORE-HDR-SW             PIC X(01) VALUE "Y".            NPHADJE
021400               88 NO-MORE-HDRS  VALUE "N".                             NPHADJE
021500           05  MORE-LIN-SW             PIC X(01) VALUE "Y".            NPHADJE
021600               88 NO-MORE-LINS  VALUE "N".                             NPHADJE
021700           05  MORE-DIA-SW             PIC X(01) VALUE "Y".            NPHADJE
021800               88 NO-MORE-DIAS  VALUE "N".                             NPHADJE
021900           05  MORE-ELIG-SW            PIC X(01) VALUE "Y".            NPHADJE
022000               88 NO-MORE-ELIG  VALUE "N".                             NPHADJE
022050**** ERROR-FOUND-SW AND WARNING-FOUND-SW ARE RESET TO "N" AT THE    NPHADJE
022060**** TOP OF EVERY 100-MAINLINE PASS -- THEY ARE PER-CLAIM, NOT      NPHADJE
022070**** PER-RUN.  DO NOT CONFUSE THEM WITH THE PER-RUN COUNTERS IN     NPHADJE
022080**** COUNTERS-IDXS-AND-ACCUMULATORS BELOW.                          NPHADJE
022100           05  ERROR-FOUND-SW          PIC X(01) VALUE "N".            NPHADJE
022200               88 RULE-ERROR-FOUND  VALUE "Y".                         NPHADJE
022300               88 NO-RULE-ERROR      VALUE "N".                        NPHADJE
022400           05  WARNING-FOUND-SW        PIC X(01) VALUE "N".            NPHADJE
022500               88 RULE-WARNING-FOUND  VALUE "Y".                       NPHADJE
022600               88 NO-RULE-WARNING     VALUE "N".                       NPHADJE
022650**** ELIGIBLE-SW IS ALSO PER-CLAIM -- IT IS SET FRESH BY 450-       NPHADJE
022660**** CHECK-ELIGIBILITY'S CALL TO NPHELIG ON EVERY CLAIM.            NPHADJE
022700           05  ELIGIBLE-SW             PIC X(01) VALUE "N".            NPHADJE
022800               88 MEMBER-IS-ELIGIBLE  VALUE "Y".                       NPHADJE
022850           05  FILLER                  PIC X(02) VALUE SPACES.    NPHADJE
022900                                                                       NPHADJE
023000       01  MISC-WS-FLDS.                                               NPHADJE
023010**** WS-RUN-DATE IS SET ONCE AT 000-HOUSEKEEPING FROM FUNCTION         NPHADJE
023020**** CURRENT-DATE AND USED FOR CR-SUBMIT-DATE ON EVERY                 NPHADJE
023030**** RESPONSE REC AND THE SUMMARY REPORT HEADER DATE -- IT             NPHADJE
023040**** NEVER CHANGES AGAIN DURING THE RUN (Y2K REMEDIATION,              NPHADJE
023050**** TICKET Y2K-0219 -- SEE THE CHANGE LOG ABOVE).                     NPHADJE
023100           05  WS-RUN-DATE             PIC 9(8) COMP.                  NPHADJE
023200           05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                    NPHADJE
023300               10  WS-RUN-CCYY         PIC 9(4).                       NPHADJE
023400               10  WS-RUN-MM           PIC 9(2).                       NPHADJE
023500               10  WS-RUN-DD           PIC 9(2).                       NPHADJE
023550**** RETURN-CD IS SET BUT NEVER TESTED -- RETURN-CODE (THE             NPHADJE
023560**** COMPILER SPECIAL REGISTER MOVED TO IN THE MAINLINE) IS            NPHADJE
023570**** WHAT THE SCHEDULER ACTUALLY SEES.  LEFT IN PLACE.                 NPHADJE
023600           05  RETURN-CD               PIC S9(04) VALUE 0.             NPHADJE
023700           05  ZERO-VAL                PIC 9(01) VALUE ZERO.           NPHADJE
023750**** ZERO-VAL/ONE-VAL EXIST SOLELY TO FEED THE DIVIDE-BY-              NPHADJE
023760**** ZERO FORCED ABEND IN 1000-ABEND-RTN -- SEE THE                    NPHADJE
023770**** COMMENT AT THAT PARAGRAPH.                                        NPHADJE
023800           05  ONE-VAL                 PIC 9(01) VALUE 1.              NPHADJE
023850**** LIN-SUB/DIA-SUB/MSG-SUB ARE THE THREE TABLE SUBSCRIPTS            NPHADJE
023860**** THIS PROGRAM VARIES -- ALL COMP FOR THE SAME REASON               NPHADJE
023870**** EVERY OTHER SUBSCRIPT AND COUNTER HERE IS COMP: THEY              NPHADJE
023880**** DRIVE OCCURS TABLES AND A DISPLAY SUBSCRIPT INDEXES               NPHADJE
023890**** SLOWER ON THIS HARDWARE.                                          NPHADJE
023900           05  LIN-SUB                 PIC 9(02) COMP.                 NPHADJE
024000           05  DIA-SUB                 PIC 9(02) COMP.                 NPHADJE
024100           05  MSG-SUB                 PIC 9(02) COMP.                 NPHADJE
024110**** WS-LIN-CHARGED-TOTAL ACCUMULATES ACROSS                           NPHADJE
024120**** 335-ADD-ONE-LINE-AMT AND IS COMPARED AGAINST                      NPHADJE
024130**** CH-TOTAL-AMOUNT IN 330-CHECK-AMOUNT-RECONCILE --                  NPHADJE
024140**** COMP-3 FOR THE SAME REASON THE OTHER RUNNING                      NPHADJE
024150**** ACCUMULATORS IN THIS PROGRAM ARE PACKED, NOT ZONED.               NPHADJE
024200           05  WS-LIN-CHARGED-TOTAL    PIC S9(8)V99 COMP-3.            NPHADJE
024300           05  WS-DIGIT-1              PIC X(01).                      NPHADJE
024400           05  WS-DIGIT-2              PIC X(01).                      NPHADJE
024500           05  WS-DIGIT-3              PIC X(01).                      NPHADJE
024600           05  WS-DIGIT-4              PIC X(01).                      NPHADJE
024700           05  WS-DIGIT-5              PIC X(01).                      NPHADJE
024705**** WS-DIGIT-1 THRU 5 AND WS-SFX-1 THRU 4 ARE THE                     NPHADJE
024710**** CLAIM-ID-BUILD WORK CELLS USED IN 500-ASSIGN-                     NPHADJE
024715**** STATUS-AND-IDS -- ONE X(01) PER DIGIT, SHOP HABIT.                NPHADJE
024720           05  WS-SFX-1                PIC X(01).                      NPHADJE
024730           05  WS-SFX-2                PIC X(01).                      NPHADJE
024735           05  WS-SFX-3                PIC X(01).                      NPHADJE
024736           05  WS-SFX-4                PIC X(01).                      NPHADJE
024737           05  WS-LIN-EXT-AMT          PIC S9(9)V99 COMP-3.            NPHADJE
024738           05  WS-SVC-CODE-LEN         PIC 9(01) COMP.                 NPHADJE
024739           05  WS-SVC-DIGIT-CNT        PIC 9(01) COMP.                 NPHADJE
024740           05  WS-SVC-MOD-SW           PIC X(01).                      NPHADJE
024741               88  WS-SVC-HAS-MODIFIER     VALUE "Y".                  NPHADJE
024742               88  WS-SVC-NO-MODIFIER      VALUE "N".                  NPHADJE
024745**** WS-SVC-MOD-SW REFLECTS WHETHER THE SERVICE CODE                   NPHADJE
024746**** CARRIED A MODIFIER SUFFIX -- SET IN 400-BASIC-                    NPHADJE
024747**** VALIDATION, RULE 8.                                               NPHADJE
024750           05  FILLER                  PIC X(02) VALUE SPACES.    NPHADJE
024800                                                                       NPHADJE
024900       01  COUNTERS-IDXS-AND-ACCUMULATORS.                             NPHADJE
024910**** RUN-TOTAL COUNTERS BELOW ARE ACCUMULATED IN                       NPHADJE
024920**** 700-ACCUMULATE-STATS, ONE PASS PER CLAIM, AND                     NPHADJE
024930**** PRINTED BY 960-PRINT-SUMMARY-LINES AT END OF RUN.                 NPHADJE
025000           05  CLAIMS-PROCESSED        PIC 9(7) COMP.                  NPHADJE
025010**** CLAIMS-PROCESSED IS THE GRAND TOTAL, ALL STATUSES.                NPHADJE
025100           05  CLAIMS-UNDER-REVIEW     PIC 9(7) COMP.                  NPHADJE
025110**** CLAIMS-UNDER-REVIEW -- STATUS 'R', NO ERRORS, AT                  NPHADJE
025120**** LEAST ONE WARNING (SEE 500-ASSIGN-STATUS-AND-IDS).                NPHADJE
025200           05  CLAIMS-REJECTED         PIC 9(7) COMP.                  NPHADJE
025210**** CLAIMS-REJECTED -- STATUS 'J', ONE OR MORE ERRORS.                NPHADJE
025300           05  CLAIMS-WITH-WARNINGS    PIC 9(7) COMP.                  NPHADJE
025310**** CLAIMS-WITH-WARNINGS OVERLAPS CLAIMS-UNDER-REVIEW;                NPHADJE
025320**** KEPT SEPARATE SINCE AN APPROVED CLAIM CAN ALSO                    NPHADJE
025330**** CARRY WARNINGS (E.G. RULE 7 SOFT DIAGNOSIS EDIT).                 NPHADJE
025400           05  CLAIM-SERIAL-NBR        PIC 9(8) COMP.                  NPHADJE
025410**** CLAIM-SERIAL-NBR IS A RUN-LOCAL SEQUENCE, RESET                   NPHADJE
025420**** EACH RUN -- NOT THE PAYER CLAIM NUMBER.                           NPHADJE
025500           05  WS-TOTAL-CLAIMED-AMT    PIC S9(10)V99 COMP-3.           NPHADJE
025550           05  FILLER                  PIC X(04) VALUE SPACES.    NPHADJE
025600                                                                       NPHADJE
025700** PARAMETER AREA FOR 670-LOG-VALMSG -- MOVE THE THREE FIELDS    NPHADJE
025800** BELOW BEFORE PERFORMING IT, SAME AS ANY OTHER SHOP WORK AREA  NPHADJE
025900** PASSED BETWEEN PARAGRAPHS (PERFORM TAKES NO USING CLAUSE).    NPHADJE
026000       01  VALMSG-PARM-AREA.                                          NPHADJE
026100           05  VALMSG-LEVEL-PARM       PIC X(7).                       NPHADJE
026200           05  VALMSG-CODE-PARM        PIC X(22).                      NPHADJE
026300           05  VALMSG-TEXT-PARM        PIC X(60).                      NPHADJE
026350           05  FILLER                  PIC X(05) VALUE SPACES.    NPHADJE
026400                                                                       NPHADJE
026500** THE CLAIM-ID/TRACKING-NO BUILD AREAS -- CR-TRACKING-NO ON     NPHADJE
026600** NPCLMRSP IS ONLY 16 CHARACTERS.  THE FULL "TRK-" + 8-DIGIT    NPHADJE
026700** SERIAL + 6-DIGIT CLAIM-SEQ STRING BELOW RUNS 18, SO THE       NPHADJE
026800** LAST 2 POSITIONS ARE LOST ON THE MOVE TO CR-TRACKING-NO.      NPHADJE
026900** THIS HAS ALWAYS BEEN THE CASE -- SEE NPH-114.                 NPHADJE
027000       01  WS-CLAIM-ID-AREA.                                          NPHADJE
027100           05  WS-CLAIM-ID-PFX        PIC X(04) VALUE "CLM-".          NPHADJE
027200           05  WS-CLAIM-ID-SERIAL     PIC 9(08).                       NPHADJE
027300       01  WS-CLAIM-ID-R REDEFINES WS-CLAIM-ID-AREA                    NPHADJE
027400               PIC X(12).                                              NPHADJE
027500                                                                       NPHADJE
027600       01  WS-TRACKING-NO-AREA.                                        NPHADJE
027700           05  WS-TRK-PFX             PIC X(04) VALUE "TRK-".          NPHADJE
027800           05  WS-TRK-SERIAL          PIC 9(08).                       NPHADJE
027900           05  WS-TRK-CLAIM-SEQ       PIC 9(06).                       NPHADJE
028000       01  WS-TRACKING-NO-R REDEFINES WS-TRACKING-NO-AREA              NPHADJE
028100               PIC X(18).                                              NPHADJE
028200                                                                       NPHADJE
028300** ONE CLAIM'S WORTH OF SERVICE LINES, GATHERED BY                NPHADJE
028400** 150-GATHER-CLAIM-LINES BEFORE 300-VALIDATE-CLAIM RUNS          NPHADJE
028500       01  WS-LINE-TABLE-CTL.                                          NPHADJE
028600           05  WS-LINE-COUNT           PIC 9(02) COMP VALUE ZERO.      NPHADJE
028700           05  WS-LINE-TABLE OCCURS 50 TIMES                          NPHADJE
028800                   INDEXED BY WS-LINE-IDX.                             NPHADJE
028900               10  WS-LIN-SERVICE-CODE PIC X(6).                       NPHADJE
028950               10  WS-LIN-UNITS        PIC 9(4) COMP.                  NPHADJE
029200               10  WS-LIN-CHARGED-AMT  PIC S9(7)V99.                   NPHADJE
029250               10  FILLER              PIC X(04) VALUE SPACES.    NPHADJE
029300                                                                       NPHADJE
029400** ONE CLAIM'S WORTH OF DIAGNOSIS CODES, GATHERED BY              NPHADJE
029500** 160-GATHER-DIAGNOSES BEFORE 300-VALIDATE-CLAIM RUNS            NPHADJE
029600       01  WS-DIAG-TABLE-CTL.                                          NPHADJE
029700           05  WS-DIAG-COUNT           PIC 9(02) COMP VALUE ZERO.      NPHADJE
029800           05  WS-DIAG-TABLE OCCURS 50 TIMES                          NPHADJE
029900                   INDEXED BY WS-DIAG-IDX.                             NPHADJE
030000               10  WS-DIA-CODE         PIC X(8).                       NPHADJE
030100               10  WS-DIA-LETTER       PIC X(1).                       NPHADJE
030200               10  WS-DIA-CATEGORY     PIC X(2).                       NPHADJE
030300               10  WS-DIA-DOT          PIC X(1).                       NPHADJE
030400               10  WS-DIA-SUFFIX       PIC X(4).                       NPHADJE
030450               10  FILLER              PIC X(04) VALUE SPACES.    NPHADJE
030500                                                                       NPHADJE
030600** SMALL PER-CLAIM VALIDATION MESSAGE TABLE, DRAINED TO           NPHADJE
030700** VALIDMSG-FILE BY 650-WRITE-VALIDATION-MSGS AFTER EVERY         NPHADJE
030800** RULE HAS HAD ITS SAY                                          NPHADJE
030900       01  WS-VALMSG-TABLE-CTL.                                        NPHADJE
031000           05  WS-VALMSG-COUNT         PIC 9(02) COMP VALUE ZERO.      NPHADJE
031100           05  WS-VALMSG-TABLE OCCURS 20 TIMES                        NPHADJE
031200                   INDEXED BY WS-VALMSG-IDX.                           NPHADJE
031300               10  WS-VM-LEVEL         PIC X(7).                       NPHADJE
031400               10  WS-VM-CODE          PIC X(22).                      NPHADJE
031500               10  WS-VM-TEXT          PIC X(60).                      NPHADJE
031550               10  FILLER              PIC X(01) VALUE SPACES.    NPHADJE
031600                                                                       NPHADJE
031700** SUMMARY REPORT PRINT LINES                                    NPHADJE
031800       01  WS-HDR-REC.                                                 NPHADJE
031900           05  FILLER                  PIC X(1) VALUE " ".             NPHADJE
032000           05  FILLER                  PIC X(35) VALUE                 NPHADJE
032100               "NPHIES CLAIMS ADJUDICATION SUMMARY".                   NPHADJE
032200           05  FILLER                  PIC X(6) VALUE " - RUN".         NPHADJE
032300           05  HDR-CCYY                PIC 9(4).                       NPHADJE
032400           05  FILLER                  PIC X(1) VALUE "-".             NPHADJE
032500           05  HDR-MM                  PIC 9(2).                       NPHADJE
032600           05  FILLER                  PIC X(1) VALUE "-".             NPHADJE
032700           05  HDR-DD                  PIC 9(2).                       NPHADJE
032800           05  FILLER                  PIC X(28) VALUE SPACES.         NPHADJE
032900                                                                       NPHADJE
033000       01  WS-TITLE-REC.                                               NPHADJE
033100           05  FILLER                  PIC X(1) VALUE " ".             NPHADJE
033200           05  FILLER                  PIC X(38) VALUE                 NPHADJE
033300               "ADJUDICATION EDIT RUN - CONTROL TOTALS".               NPHADJE
033400           05  FILLER                  PIC X(41) VALUE SPACES.         NPHADJE
033450                                                                       NPHADJE
033500       01  WS-BLANK-LINE.                                              NPHADJE
033600           05  FILLER                  PIC X(80) VALUE SPACES.         NPHADJE
033700                                                                       NPHADJE
033800       01  WS-STAT-LINE.                                               NPHADJE
033900           05  FILLER                  PIC X(1) VALUE " ".             NPHADJE
034000           05  STAT-LABEL-O            PIC X(28).                      NPHADJE
034100           05  FILLER                  PIC X(2) VALUE SPACES.          NPHADJE
034200           05  STAT-COUNT-O            PIC ZZZ,ZZZ,ZZ9.                NPHADJE
034300           05  FILLER                  PIC X(38) VALUE SPACES.         NPHADJE
034400                                                                       NPHADJE
034500       01  WS-STAT-AMT-LINE.                                           NPHADJE
034600           05  FILLER                  PIC X(1) VALUE " ".             NPHADJE
034700           05  STAT-AMT-LABEL-O        PIC X(28).                      NPHADJE
034800           05  FILLER                  PIC X(2) VALUE SPACES.          NPHADJE
034900           05  STAT-AMT-VALUE-O        PIC ZZ,ZZZ,ZZ9.99.              NPHADJE
035000           05  FILLER                  PIC X(36) VALUE SPACES.         NPHADJE
035100                                                                       NPHADJE
035200** LOADED ONCE FROM ELIGIBIL-FILE AT 050-LOAD-ELIGIBILITY-       NPHADJE
035300** TABLE AND PASSED BY REFERENCE TO NPHELIG ON EVERY CLAIM       NPHADJE
035400       COPY NPELIGTB.                                                  NPHADJE
035500                                                                       NPHADJE
035600       COPY NPABEND.                                                   NPHADJE
035700                                                                       NPHADJE
035800       PROCEDURE DIVISION.                                             NPHADJE
035900           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                     NPHADJE
036000           PERFORM 100-MAINLINE THRU 100-EXIT                         NPHADJE
036100                   UNTIL NO-MORE-HDRS.                                 NPHADJE
036200           PERFORM 999-CLEANUP THRU 999-EXIT.                          NPHADJE
036300           MOVE +0 TO RETURN-CODE.                                     NPHADJE
036400           GOBACK.                                                     NPHADJE
036500                                                                       NPHADJE
036600       000-HOUSEKEEPING.                                               NPHADJE
036700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                       NPHADJE
036710**** PARA-NAME IS TRACED THROUGH TO THE ABEND MESSAGE IN               NPHADJE
036720**** 1000-ABEND-RTN SO OPERATIONS CAN TELL AT A GLANCE                 NPHADJE
036730**** WHICH PARAGRAPH WAS RUNNING WHEN THE JOB WENT DOWN.               NPHADJE
036800           DISPLAY "******** BEGIN JOB NPHADJE ********".              NPHADJE
036900           MOVE FUNCTION CURRENT-DATE(1:8) TO WS-RUN-DATE.             NPHADJE
037000           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                  NPHADJE
037010**** INITIALIZE ON A GROUP SETS EVERY NUMERIC-COMP CHILD               NPHADJE
037020**** BACK TO ZERO -- CHEAPER THAN FIVE SEPARATE MOVES AND              NPHADJE
037030**** SAFE SINCE THE GROUP HOLDS NOTHING BUT RUN TOTALS.                NPHADJE
037100           PERFORM 800-OPEN-FILES THRU 800-EXIT.                       NPHADJE
037200           PERFORM 050-LOAD-ELIGIBILITY-TABLE THRU 050-EXIT.           NPHADJE
037300           PERFORM 900-READ-HEADER THRU 900-EXIT.                      NPHADJE
037400           IF NO-MORE-HDRS                                            NPHADJE
037500               MOVE "EMPTY CLAIM HEADER FILE" TO ABEND-REASON          NPHADJE
037600               GO TO 1000-ABEND-RTN.                                   NPHADJE
037700           PERFORM 910-READ-LINE THRU 910-EXIT.                        NPHADJE
037800           PERFORM 920-READ-DIAGNOSIS THRU 920-EXIT.                   NPHADJE
037900       000-EXIT.                                                       NPHADJE
038000           EXIT.                                                       NPHADJE
038100                                                                       NPHADJE
038200******************************************************************NPHADJE
038300*   050-LOAD-ELIGIBILITY-TABLE BUILDS EL-ELIGIBILITY-TABLE IN     NPHADJE
038400*   WORKING STORAGE (SEE NPELIGTB COPYBOOK) SO NPHELIG CAN        NPHADJE
038500*   SEARCH ALL IT ON EVERY CLAIM WITHOUT RE-READING THE FILE.     NPHADJE
038600*   THE EXTRACT MUST ARRIVE SORTED MEMBER-ID WITHIN PAYER-ID --   NPHADJE
038700*   SEARCH ALL WILL SILENTLY DROP ROWS OTHERWISE.                 NPHADJE
038800******************************************************************NPHADJE
038900       050-LOAD-ELIGIBILITY-TABLE.                                     NPHADJE
039000           MOVE "050-LOAD-ELIGIBILITY-TABLE" TO PARA-NAME.             NPHADJE
039100           MOVE ZERO TO EL-TABLE-COUNT.                                NPHADJE
039200           PERFORM 930-READ-ELIGIBILITY THRU 930-EXIT.                 NPHADJE
039300           PERFORM 055-LOAD-ONE-ELIG-ROW THRU 055-EXIT                 NPHADJE
039400                   UNTIL NO-MORE-ELIG.                                 NPHADJE
039500       050-EXIT.                                                       NPHADJE
039600           EXIT.                                                       NPHADJE
039700                                                                       NPHADJE
039800       055-LOAD-ONE-ELIG-ROW.                                          NPHADJE
039900           IF EL-TABLE-COUNT = 9999                                    NPHADJE
040000               MOVE "ELIGIBILITY TABLE FULL AT 9999 ROWS" TO           NPHADJE
040100                   ABEND-REASON                                        NPHADJE
040200               GO TO 1000-ABEND-RTN.                                   NPHADJE
040300           ADD +1 TO EL-TABLE-COUNT.                                   NPHADJE
040400           MOVE EL-MEMBER-ID   TO                                 NPHADJE
040405               EL-TBL-MEMBER-ID(EL-TABLE-COUNT).                  NPHADJE
040500           MOVE EL-PAYER-ID    TO EL-TBL-PAYER-ID(EL-TABLE-COUNT).     NPHADJE
040600           MOVE EL-ELIGIBLE-FLAG TO                                    NPHADJE
040700               EL-TBL-ELIGIBLE-FLAG(EL-TABLE-COUNT).                   NPHADJE
040800           PERFORM 930-READ-ELIGIBILITY THRU 930-EXIT.                 NPHADJE
040900       055-EXIT.                                                       NPHADJE
041000           EXIT.                                                       NPHADJE
041100                                                                       NPHADJE
041200       100-MAINLINE.                                                   NPHADJE
041300           MOVE "100-MAINLINE" TO PARA-NAME.                           NPHADJE
041400           MOVE "N" TO ERROR-FOUND-SW.                                 NPHADJE
041500           MOVE "N" TO WARNING-FOUND-SW.                               NPHADJE
041600           MOVE ZERO TO WS-VALMSG-COUNT.                               NPHADJE
041610**** THESE THREE RESETS HAPPEN ONCE PER CLAIM, NOT ONCE                NPHADJE
041620**** PER RUN -- ERROR-FOUND-SW/WARNING-FOUND-SW/WS-VALMSG-             NPHADJE
041630**** COUNT ALL FEED THE CURRENT CLAIM ONLY.                            NPHADJE
041700                                                                       NPHADJE
041800           PERFORM 150-GATHER-CLAIM-LINES THRU 150-EXIT.               NPHADJE
041900           PERFORM 160-GATHER-DIAGNOSES THRU 160-EXIT.                 NPHADJE
042000           PERFORM 300-VALIDATE-CLAIM THRU 300-EXIT.                   NPHADJE
042100           PERFORM 400-BASIC-VALIDATION THRU 400-EXIT.                 NPHADJE
042200           PERFORM 450-CHECK-ELIGIBILITY THRU 450-EXIT.                NPHADJE
042300           PERFORM 500-ASSIGN-STATUS-AND-IDS THRU 500-EXIT.            NPHADJE
042400           PERFORM 600-WRITE-RESPONSE THRU 600-EXIT.                   NPHADJE
042500           PERFORM 650-WRITE-VALIDATION-MSGS THRU 650-EXIT.            NPHADJE
042600           PERFORM 700-ACCUMULATE-STATS THRU 700-EXIT.                 NPHADJE
042700                                                                       NPHADJE
042710**** LOOK-AHEAD READ FOR THE NEXT HEADER DRIVES THE                    NPHADJE
042720**** PERFORM ... UNTIL IN 100-MAINLINE'S CALLER -- SEE                 NPHADJE
042730**** NO-MORE-HDRS.                                                     NPHADJE
042800           PERFORM 900-READ-HEADER THRU 900-EXIT.                      NPHADJE
042900           IF NOT NO-MORE-HDRS                                        NPHADJE
043000               PERFORM 910-READ-LINE THRU 910-EXIT                     NPHADJE
043100               PERFORM 920-READ-DIAGNOSIS THRU 920-EXIT.               NPHADJE
043200       100-EXIT.                                                       NPHADJE
043300           EXIT.                                                       NPHADJE
043400                                                                       NPHADJE
043500******************************************************************NPHADJE
043600*   150-GATHER-CLAIM-LINES/160-GATHER-DIAGNOSES CONSUME THE       NPHADJE
043700*   LOOK-AHEAD BUFFER (LOADED BY 910/920) AS LONG AS THE DETAIL   NPHADJE
043800*   RECORD'S CLAIM-SEQ MATCHES THE HEADER CURRENTLY HELD IN       NPHADJE
043900*   CH-CLAIM-HEADER-REC.                                         NPHADJE
044000******************************************************************NPHADJE
044100       150-GATHER-CLAIM-LINES.                                         NPHADJE
044200           MOVE "150-GATHER-CLAIM-LINES" TO PARA-NAME.                 NPHADJE
044210**** THE LOOK-AHEAD LINE RECORD WAS ALREADY BUFFERED BY                NPHADJE
044220**** THE PRIOR 910-READ-LINE CALL (EITHER FROM 000-                    NPHADJE
044230**** HOUSEKEEPING OR FROM THE PRIOR CLAIM'S PASS) --                   NPHADJE
044240**** THIS PARAGRAPH JUST CLASSIFIES WHAT IS ALREADY THERE.             NPHADJE
044300           MOVE ZERO TO WS-LINE-COUNT.                                 NPHADJE
044400       150-GATHER-LOOP.                                                NPHADJE
044500           IF NO-MORE-LINS                                            NPHADJE
044600               GO TO 150-EXIT.                                         NPHADJE
044700           IF CL-CLAIM-SEQ NOT = CH-CLAIM-SEQ                          NPHADJE
044800               GO TO 150-EXIT.                                         NPHADJE
044900           IF WS-LINE-COUNT = 50                                       NPHADJE
045000               MOVE "MORE THAN 50 LINES ON ONE CLAIM" TO          NPHADJE
045005                   ABEND-REASON                                   NPHADJE
045100               GO TO 1000-ABEND-RTN.                                   NPHADJE
045200           ADD +1 TO WS-LINE-COUNT.                                    NPHADJE
045300           MOVE CL-SERVICE-CODE TO                                     NPHADJE
045400               WS-LIN-SERVICE-CODE(WS-LINE-COUNT).                     NPHADJE
045500           MOVE CL-UNITS TO                                            NPHADJE
045600               WS-LIN-UNITS(WS-LINE-COUNT).                            NPHADJE
045900           MOVE CL-CHARGED-AMT TO                                      NPHADJE
046000               WS-LIN-CHARGED-AMT(WS-LINE-COUNT).                      NPHADJE
046100           PERFORM 910-READ-LINE THRU 910-EXIT.                        NPHADJE
046200           GO TO 150-GATHER-LOOP.                                      NPHADJE
046300       150-EXIT.                                                       NPHADJE
046400           EXIT.                                                       NPHADJE
046500                                                                       NPHADJE
046600       160-GATHER-DIAGNOSES.                                           NPHADJE
046700           MOVE "160-GATHER-DIAGNOSES" TO PARA-NAME.                   NPHADJE
046800           MOVE ZERO TO WS-DIAG-COUNT.                                 NPHADJE
046810**** SAME LOOK-AHEAD PATTERN AS 150-GATHER-CLAIM-LINES,                NPHADJE
046820**** ONE ROW AHEAD IN DX-DIAGNOSIS-REC INSTEAD OF                      NPHADJE
046830**** CL-CLAIM-LINE-REC.                                                NPHADJE
046900       160-GATHER-LOOP.                                                NPHADJE
047000           IF NO-MORE-DIAS                                            NPHADJE
047100               GO TO 160-EXIT.                                         NPHADJE
047200           IF DX-CLAIM-SEQ NOT = CH-CLAIM-SEQ                          NPHADJE
047300               GO TO 160-EXIT.                                         NPHADJE
047400           IF WS-DIAG-COUNT = 50                                       NPHADJE
047500               MOVE "MORE THAN 50 DIAGS ON ONE CLAIM" TO          NPHADJE
047505                   ABEND-REASON                                   NPHADJE
047600               GO TO 1000-ABEND-RTN.                                   NPHADJE
047700           ADD +1 TO WS-DIAG-COUNT.                                    NPHADJE
047800           MOVE DX-CODE          TO WS-DIA-CODE(WS-DIAG-COUNT).        NPHADJE
047900           MOVE DX-ICD10-LETTER  TO WS-DIA-LETTER(WS-DIAG-COUNT).      NPHADJE
048000           MOVE DX-ICD10-CATEGORY TO                              NPHADJE
048005               WS-DIA-CATEGORY(WS-DIAG-COUNT).                    NPHADJE
048100           MOVE DX-ICD10-DOT     TO WS-DIA-DOT(WS-DIAG-COUNT).         NPHADJE
048200           MOVE DX-ICD10-SUFFIX  TO WS-DIA-SUFFIX(WS-DIAG-COUNT).      NPHADJE
048300           PERFORM 920-READ-DIAGNOSIS THRU 920-EXIT.                   NPHADJE
048400           GO TO 160-GATHER-LOOP.                                      NPHADJE
048500       160-EXIT.                                                       NPHADJE
048600           EXIT.                                                       NPHADJE
048700                                                                       NPHADJE
048800******************************************************************NPHADJE
048900*   300-VALIDATE-CLAIM -- CLAIM EDIT RULES 1 THRU 5.              NPHADJE
049000*   ERROR-LEVEL RULES SET ERROR-FOUND-SW, WHICH DRIVES THE        NPHADJE
049100*   REJECT DECISION IN 500-ASSIGN-STATUS-AND-IDS.  WARNING-       NPHADJE
049200*   LEVEL RULES SET WARNING-FOUND-SW ONLY -- THEY DO NOT REJECT   NPHADJE
049300*   THE CLAIM (SEE THE 03/02/03 CHANGE ABOVE).                    NPHADJE
049400******************************************************************NPHADJE
049500       300-VALIDATE-CLAIM.                                             NPHADJE
049600           MOVE "300-VALIDATE-CLAIM" TO PARA-NAME.                     NPHADJE
049700           PERFORM 310-CHECK-LINES-PRESENT THRU 310-EXIT.              NPHADJE
049800           PERFORM 320-CHECK-DIAG-PRESENT THRU 320-EXIT.               NPHADJE
049900           PERFORM 330-CHECK-AMOUNT-RECONCILE THRU 330-EXIT.           NPHADJE
050000           PERFORM 340-EDIT-SERVICE-CODES THRU 340-EXIT.               NPHADJE
050100           PERFORM 350-EDIT-DIAGNOSIS-CODES THRU 350-EXIT.             NPHADJE
050200       300-EXIT.                                                       NPHADJE
050300           EXIT.                                                       NPHADJE
050400                                                                       NPHADJE
050500**** RULE 1 -- MISSING_CLAIM_LINES (ERROR)                       NPHADJE
050600       310-CHECK-LINES-PRESENT.                                        NPHADJE
050700           IF WS-LINE-COUNT = ZERO                                     NPHADJE
050800               MOVE "Y" TO ERROR-FOUND-SW                              NPHADJE
050900               MOVE "ERROR"   TO VALMSG-LEVEL-PARM                     NPHADJE
051000               MOVE "MISSING_CLAIM_LINES" TO VALMSG-CODE-PARM          NPHADJE
051100               MOVE "CLAIM HAS NO SERVICE LINES ON FILE" TO            NPHADJE
051200                   VALMSG-TEXT-PARM                                    NPHADJE
051300               PERFORM 670-LOG-VALMSG THRU 670-EXIT.                   NPHADJE
051400       310-EXIT.                                                       NPHADJE
051500           EXIT.                                                       NPHADJE
051600                                                                       NPHADJE
051700**** RULE 2 -- MISSING_DIAGNOSIS (ERROR)                         NPHADJE
051800       320-CHECK-DIAG-PRESENT.                                         NPHADJE
051900           IF WS-DIAG-COUNT = ZERO                                     NPHADJE
052000               MOVE "Y" TO ERROR-FOUND-SW                              NPHADJE
052100               MOVE "ERROR"   TO VALMSG-LEVEL-PARM                     NPHADJE
052200               MOVE "MISSING_DIAGNOSIS" TO VALMSG-CODE-PARM            NPHADJE
052300               MOVE "CLAIM HAS NO DIAGNOSIS CODES ON FILE" TO          NPHADJE
052400                   VALMSG-TEXT-PARM                                    NPHADJE
052500               PERFORM 670-LOG-VALMSG THRU 670-EXIT.                   NPHADJE
052600       320-EXIT.                                                       NPHADJE
052700           EXIT.                                                       NPHADJE
052800                                                                       NPHADJE
052900**** RULE 3 -- AMOUNT_MISMATCH (WARNING ONLY, DOES NOT REJECT)    NPHADJE
053000       330-CHECK-AMOUNT-RECONCILE.                                     NPHADJE
053100           MOVE ZERO TO WS-LIN-CHARGED-TOTAL.                          NPHADJE
053200           PERFORM 335-ADD-ONE-LINE-AMT THRU 335-EXIT                  NPHADJE
053300                   VARYING LIN-SUB FROM 1 BY 1                         NPHADJE
053400                   UNTIL LIN-SUB > WS-LINE-COUNT.                      NPHADJE
053500           IF WS-LIN-CHARGED-TOTAL NOT = CH-TOTAL-AMOUNT               NPHADJE
053600               MOVE "Y" TO WARNING-FOUND-SW                            NPHADJE
053700               MOVE "WARNING" TO VALMSG-LEVEL-PARM                     NPHADJE
053800               MOVE "AMOUNT_MISMATCH" TO VALMSG-CODE-PARM              NPHADJE
053900               MOVE "SUM OF LINE CHARGES DOES NOT EQUAL HEADER         NPHADJE
053905-    "TOTAL" TO VALMSG-TEXT-PARM                                       NPHADJE
054100               PERFORM 670-LOG-VALMSG THRU 670-EXIT.                   NPHADJE
054200       330-EXIT.                                                       NPHADJE
054300           EXIT.                                                       NPHADJE
054400                                                                       NPHADJE
054500       335-ADD-ONE-LINE-AMT.                                           NPHADJE
054550**** RECONCILE AGAINST CHARGED AMOUNT TIMES UNITS, NOT JUST     NPHADJE
054560**** CHARGED AMOUNT ALONE -- CL-UNITS IS ALWAYS A WHOLE NUMBER  NPHADJE
054570**** SO THE EXTENDED AMOUNT COMES OUT EXACT AT 2 DECIMALS       NPHADJE
054580           COMPUTE WS-LIN-EXT-AMT =                              NPHADJE
054590               WS-LIN-CHARGED-AMT(LIN-SUB) * WS-LIN-UNITS(LIN-SUB). NPHADJE
054600           ADD WS-LIN-EXT-AMT TO                                  NPHADJE
054605               WS-LIN-CHARGED-TOTAL.                              NPHADJE
054700       335-EXIT.                                                       NPHADJE
054800           EXIT.                                                       NPHADJE
054900                                                                       NPHADJE
055000**** RULE 4 -- INVALID_SERVICE_CODE (ERROR) -- 4 OR 5 DIGITS,    NPHADJE
055100**** OPTIONAL TRAILING UPPERCASE MODIFIER LETTER                 NPHADJE
055200       340-EDIT-SERVICE-CODES.                                         NPHADJE
055300           PERFORM 345-EDIT-ONE-SERVICE-CODE THRU 345-EXIT             NPHADJE
055400                   VARYING LIN-SUB FROM 1 BY 1                         NPHADJE
055500                   UNTIL LIN-SUB > WS-LINE-COUNT.                      NPHADJE
055600       340-EXIT.                                                       NPHADJE
055700           EXIT.                                                       NPHADJE
055800                                                                       NPHADJE
055900       345-EDIT-ONE-SERVICE-CODE.                                      NPHADJE
055910**** HOW MANY SIGNIFICANT (NON-BLANK) BYTES DOES THIS CODE HAVE --     NPHADJE
055920**** WS-LIN-SERVICE-CODE IS LEFT-JUSTIFIED, BLANK-PADDED ON THE RIGHT  NPHADJE
055930           MOVE ZERO TO WS-SVC-CODE-LEN.                               NPHADJE
055940           INSPECT WS-LIN-SERVICE-CODE(LIN-SUB) TALLYING               NPHADJE
055950               WS-SVC-CODE-LEN FOR CHARACTERS BEFORE INITIAL SPACE.    NPHADJE
055955                                                                       NPHADJE
055960           IF WS-SVC-CODE-LEN < 4 OR WS-SVC-CODE-LEN > 6               NPHADJE
055970               MOVE "Y" TO ERROR-FOUND-SW                              NPHADJE
055980               MOVE "ERROR" TO VALMSG-LEVEL-PARM                       NPHADJE
055990               MOVE "INVALID_SERVICE_CODE" TO VALMSG-CODE-PARM         NPHADJE
056000               MOVE "SERVICE CODE IS NOT 4-5 DIGITS PLUS               NPHADJE
056005-    "MODIFIER" TO VALMSG-TEXT-PARM                                    NPHADJE
056030               PERFORM 670-LOG-VALMSG THRU 670-EXIT                    NPHADJE
056040               GO TO 345-EXIT.                                         NPHADJE
056045                                                                       NPHADJE
056050**** LOCATE THE MODIFIER BY ITS LAST SIGNIFICANT CHARACTER, NOT BY A   NPHADJE
056060**** FIXED BYTE OFFSET -- A 4-DIGIT CODE'S MODIFIER LANDS ONE BYTE     NPHADJE
056070**** TO THE LEFT OF A 5-DIGIT CODE'S (HELPDESK 60277)                  NPHADJE
056080           MOVE WS-LIN-SERVICE-CODE(LIN-SUB)(WS-SVC-CODE-LEN:1)        NPHADJE
056090               TO WS-SVC-MOD-SW.                                       NPHADJE
056100           IF WS-SVC-MOD-SW >= "A" AND WS-SVC-MOD-SW <= "Z"            NPHADJE
056110               COMPUTE WS-SVC-DIGIT-CNT = WS-SVC-CODE-LEN - 1          NPHADJE
056120           ELSE                                                        NPHADJE
056130               MOVE "N" TO WS-SVC-MOD-SW                               NPHADJE
056140               MOVE WS-SVC-CODE-LEN TO WS-SVC-DIGIT-CNT.               NPHADJE
056145                                                                       NPHADJE
056150           IF WS-SVC-DIGIT-CNT < 4 OR WS-SVC-DIGIT-CNT > 5             NPHADJE
056160               MOVE "Y" TO ERROR-FOUND-SW                              NPHADJE
056170               MOVE "ERROR" TO VALMSG-LEVEL-PARM                       NPHADJE
056180               MOVE "INVALID_SERVICE_CODE" TO VALMSG-CODE-PARM         NPHADJE
056190               MOVE "SERVICE CODE IS NOT 4-5 DIGITS PLUS               NPHADJE
056195-    "MODIFIER" TO VALMSG-TEXT-PARM                                    NPHADJE
056220               PERFORM 670-LOG-VALMSG THRU 670-EXIT                    NPHADJE
056230               GO TO 345-EXIT.                                         NPHADJE
056235                                                                       NPHADJE
056240           MOVE WS-LIN-SERVICE-CODE(LIN-SUB)(1:1) TO WS-DIGIT-1.       NPHADJE
056250           MOVE WS-LIN-SERVICE-CODE(LIN-SUB)(2:1) TO WS-DIGIT-2.       NPHADJE
056260           MOVE WS-LIN-SERVICE-CODE(LIN-SUB)(3:1) TO WS-DIGIT-3.       NPHADJE
056270           MOVE WS-LIN-SERVICE-CODE(LIN-SUB)(4:1) TO WS-DIGIT-4.       NPHADJE
056280           MOVE WS-LIN-SERVICE-CODE(LIN-SUB)(5:1) TO WS-DIGIT-5.       NPHADJE
056285                                                                       NPHADJE
056290           IF WS-DIGIT-1 NOT NUMERIC OR WS-DIGIT-2 NOT NUMERIC OR      NPHADJE
056300              WS-DIGIT-3 NOT NUMERIC OR WS-DIGIT-4 NOT NUMERIC         NPHADJE
056310               MOVE "Y" TO ERROR-FOUND-SW                              NPHADJE
056320               MOVE "ERROR" TO VALMSG-LEVEL-PARM                       NPHADJE
056330               MOVE "INVALID_SERVICE_CODE" TO VALMSG-CODE-PARM         NPHADJE
056340               MOVE "SERVICE CODE IS NOT 4-5 DIGITS PLUS               NPHADJE
056345-    "MODIFIER" TO VALMSG-TEXT-PARM                                    NPHADJE
056370               PERFORM 670-LOG-VALMSG THRU 670-EXIT                    NPHADJE
056380               GO TO 345-EXIT.                                         NPHADJE
056385                                                                       NPHADJE
056390**** 5TH DIGIT ONLY APPLIES WHEN THE CODE ITSELF IS 5 DIGITS LONG --   NPHADJE
056400**** ON A 4-DIGIT CODE THIS BYTE IS EITHER THE MODIFIER OR A BLANK,    NPHADJE
056410**** BOTH ALREADY HANDLED ABOVE                                        NPHADJE
056420           IF WS-SVC-DIGIT-CNT = 5 AND WS-DIGIT-5 NOT NUMERIC          NPHADJE
056430               MOVE "Y" TO ERROR-FOUND-SW                              NPHADJE
056440               MOVE "ERROR" TO VALMSG-LEVEL-PARM                       NPHADJE
056450               MOVE "INVALID_SERVICE_CODE" TO VALMSG-CODE-PARM         NPHADJE
056460               MOVE "SERVICE CODE IS NOT 4-5 DIGITS PLUS               NPHADJE
056465-    "MODIFIER" TO VALMSG-TEXT-PARM                                    NPHADJE
056490               PERFORM 670-LOG-VALMSG THRU 670-EXIT.                   NPHADJE
059600       345-EXIT.                                                       NPHADJE
059700           EXIT.                                                       NPHADJE
059800                                                                       NPHADJE
059900**** RULE 5 -- INVALID_DIAGNOSIS_CODE (ERROR) -- ICD-10 FORMAT   NPHADJE
060000**** IS LETTER + 2 DIGITS + OPTIONAL DOT + 1-4 ALPHANUMERIC;     NPHADJE
060100**** ANY OTHER CODE TYPE ONLY NEEDS TO BE NON-BLANK               NPHADJE
060200       350-EDIT-DIAGNOSIS-CODES.                                       NPHADJE
060300           PERFORM 355-EDIT-ONE-DIAG-CODE THRU 355-EXIT                NPHADJE
060400                   VARYING DIA-SUB FROM 1 BY 1                         NPHADJE
060500                   UNTIL DIA-SUB > WS-DIAG-COUNT.                      NPHADJE
060600       350-EXIT.                                                       NPHADJE
060700           EXIT.                                                       NPHADJE
060800                                                                       NPHADJE
060900       355-EDIT-ONE-DIAG-CODE.                                         NPHADJE
061000           IF WS-DIA-CODE(DIA-SUB) = SPACES                            NPHADJE
061100               MOVE "Y" TO ERROR-FOUND-SW                              NPHADJE
061200               MOVE "ERROR" TO VALMSG-LEVEL-PARM                       NPHADJE
061300               MOVE "INVALID_DIAGNOSIS_CODE" TO VALMSG-CODE-PARM       NPHADJE
061400               MOVE "DIAGNOSIS CODE IS BLANK" TO VALMSG-TEXT-PARM      NPHADJE
061500               PERFORM 670-LOG-VALMSG THRU 670-EXIT                    NPHADJE
061600               GO TO 355-EXIT.                                         NPHADJE
061700                                                                       NPHADJE
061800           IF NOT DX-TYPE-ICD10                                       NPHADJE
061900               GO TO 355-EXIT.                                         NPHADJE
062000                                                                       NPHADJE
062100           IF WS-DIA-LETTER(DIA-SUB) < "A" OR                          NPHADJE
062200              WS-DIA-LETTER(DIA-SUB) > "Z"                             NPHADJE
062300               MOVE "Y" TO ERROR-FOUND-SW                              NPHADJE
062400               MOVE "ERROR" TO VALMSG-LEVEL-PARM                       NPHADJE
062500               MOVE "INVALID_DIAGNOSIS_CODE" TO VALMSG-CODE-PARM       NPHADJE
062600               MOVE "ICD-10 CODE MUST START WITH A LETTER" TO          NPHADJE
062700                   VALMSG-TEXT-PARM                                    NPHADJE
062800               PERFORM 670-LOG-VALMSG THRU 670-EXIT                    NPHADJE
062900               GO TO 355-EXIT.                                         NPHADJE
063000                                                                       NPHADJE
063100           IF WS-DIA-CATEGORY(DIA-SUB) NOT NUMERIC                     NPHADJE
063200               MOVE "Y" TO ERROR-FOUND-SW                              NPHADJE
063300               MOVE "ERROR" TO VALMSG-LEVEL-PARM                       NPHADJE
063400               MOVE "INVALID_DIAGNOSIS_CODE" TO VALMSG-CODE-PARM       NPHADJE
063500               MOVE "ICD-10 CATEGORY MUST BE 2 DIGITS" TO              NPHADJE
063600                   VALMSG-TEXT-PARM                                    NPHADJE
063700               PERFORM 670-LOG-VALMSG THRU 670-EXIT                    NPHADJE
063800               GO TO 355-EXIT.                                         NPHADJE
063900                                                                       NPHADJE
064000           IF WS-DIA-DOT(DIA-SUB) NOT = "." AND                        NPHADJE
064100              WS-DIA-DOT(DIA-SUB) NOT = SPACE                          NPHADJE
064200               MOVE "Y" TO ERROR-FOUND-SW                              NPHADJE
064300               MOVE "ERROR" TO VALMSG-LEVEL-PARM                       NPHADJE
064400               MOVE "INVALID_DIAGNOSIS_CODE" TO VALMSG-CODE-PARM       NPHADJE
064500               MOVE "ICD-10 CODE FORMAT IS INVALID AFTER               NPHADJE
064505-    "CATEGORY" TO VALMSG-TEXT-PARM                                    NPHADJE
064610               PERFORM 670-LOG-VALMSG THRU 670-EXIT                    NPHADJE
064620               GO TO 355-EXIT.                                         NPHADJE
064630                                                                       NPHADJE
064640**** A DOT WITH NO SUFFIX IS NOT A VALID ICD-10 CODE               NPHADJE
064650           IF WS-DIA-DOT(DIA-SUB) = "." AND                            NPHADJE
064660              WS-DIA-SUFFIX(DIA-SUB) = SPACES                          NPHADJE
064670               MOVE "Y" TO ERROR-FOUND-SW                              NPHADJE
064680               MOVE "ERROR" TO VALMSG-LEVEL-PARM                       NPHADJE
064690               MOVE "INVALID_DIAGNOSIS_CODE" TO VALMSG-CODE-PARM       NPHADJE
064700               MOVE "ICD-10 CODE HAS A DECIMAL POINT BUT NO            NPHADJE
064705-    "SUFFIX" TO VALMSG-TEXT-PARM                                      NPHADJE
064720               PERFORM 670-LOG-VALMSG THRU 670-EXIT                    NPHADJE
064730               GO TO 355-EXIT.                                         NPHADJE
064740                                                                       NPHADJE
064750**** EACH SUFFIX CHARACTER PRESENT MUST BE A DIGIT OR AN          NPHADJE
064760**** UPPERCASE LETTER (NPH-088 ICD-10 CONVERSION)                 NPHADJE
064770           MOVE WS-DIA-SUFFIX(DIA-SUB)(1:1) TO WS-SFX-1.                NPHADJE
064780           MOVE WS-DIA-SUFFIX(DIA-SUB)(2:1) TO WS-SFX-2.                NPHADJE
064790           MOVE WS-DIA-SUFFIX(DIA-SUB)(3:1) TO WS-SFX-3.                NPHADJE
064800           MOVE WS-DIA-SUFFIX(DIA-SUB)(4:1) TO WS-SFX-4.                NPHADJE
064810           IF (WS-SFX-1 NOT = SPACE AND WS-SFX-1 NOT NUMERIC AND        NPHADJE
064820                  (WS-SFX-1 < "A" OR WS-SFX-1 > "Z")) OR                NPHADJE
064830              (WS-SFX-2 NOT = SPACE AND WS-SFX-2 NOT NUMERIC AND        NPHADJE
064840                  (WS-SFX-2 < "A" OR WS-SFX-2 > "Z")) OR                NPHADJE
064850              (WS-SFX-3 NOT = SPACE AND WS-SFX-3 NOT NUMERIC AND        NPHADJE
064860                  (WS-SFX-3 < "A" OR WS-SFX-3 > "Z")) OR                NPHADJE
064870              (WS-SFX-4 NOT = SPACE AND WS-SFX-4 NOT NUMERIC AND        NPHADJE
064880                  (WS-SFX-4 < "A" OR WS-SFX-4 > "Z"))                   NPHADJE
064890               MOVE "Y" TO ERROR-FOUND-SW                              NPHADJE
064900               MOVE "ERROR" TO VALMSG-LEVEL-PARM                       NPHADJE
064910               MOVE "INVALID_DIAGNOSIS_CODE" TO VALMSG-CODE-PARM       NPHADJE
064920               MOVE "ICD-10 SUFFIX MUST BE DIGITS OR UPPERCASE         NPHADJE
064925-    "LETTERS" TO VALMSG-TEXT-PARM                                     NPHADJE
064940               PERFORM 670-LOG-VALMSG THRU 670-EXIT.                   NPHADJE
064950       355-EXIT.                                                       NPHADJE
064960           EXIT.                                                       NPHADJE
065000                                                                       NPHADJE
065100******************************************************************NPHADJE
065200*   400-BASIC-VALIDATION -- CLAIM EDIT RULES 6 THRU 8.            NPHADJE
065300******************************************************************NPHADJE
065310*                                                                      NPHADJE
065320*   THESE THREE RULES CHECK FIELDS THAT COME STRAIGHT OFF THE          NPHADJE
065330*   CLAIM HEADER RECORD ITSELF -- NO TABLE, NO LOOKUP, NO SECOND       NPHADJE
065340*   FILE INVOLVED.  THEY RUN REGARDLESS OF WHAT 300-VALIDATE-CLAIM     NPHADJE
065350*   ALREADY FOUND, SO A CLAIM CAN COME OUT OF THIS PARAGRAPH WITH      NPHADJE
065360*   MULTIPLE ERROR-LEVEL MESSAGES LOGGED AGAINST IT.                   NPHADJE
065370*                                                                      NPHADJE
065380*   NONE OF THE THREE IS A WARNING -- ALL THREE ARE HARD REJECTS.      NPHADJE
065390*                                                                      NPHADJE
065400       400-BASIC-VALIDATION.                                           NPHADJE
065500           MOVE "400-BASIC-VALIDATION" TO PARA-NAME.                   NPHADJE
065600**** RULE 6 -- MEMBER-ID MUST NOT BE BLANK                       NPHADJE
065610**** A BLANK MEMBER-ID CANNOT BE RUN THROUGH NPHELIG -- THE           NPHADJE
065620**** SEARCH KEY WOULD BE ALL SPACES AND COULD MATCH A BOGUS ROW       NPHADJE
065630**** IN THE ELIGIBILITY TABLE IF ONE EVER SLIPPED IN, SO THIS         NPHADJE
065640**** RULE IS CHECKED BEFORE 450-CHECK-ELIGIBILITY EVEN RUNS.          NPHADJE
065700           IF CH-MEMBER-ID = SPACES                                    NPHADJE
065800               MOVE "Y" TO ERROR-FOUND-SW                              NPHADJE
065900               MOVE "ERROR" TO VALMSG-LEVEL-PARM                       NPHADJE
066000               MOVE "MISSING_MEMBER_ID" TO VALMSG-CODE-PARM            NPHADJE
066100               MOVE "MEMBER ID IS BLANK" TO VALMSG-TEXT-PARM           NPHADJE
066200               PERFORM 670-LOG-VALMSG THRU 670-EXIT.                   NPHADJE
066205**** NOTE THE MISSING PERIOD ABOVE -- THIS IF FALLS STRAIGHT          NPHADJE
066210**** INTO RULE 7 BELOW, WHICH IS INTENTIONAL.  ALL THREE RULES        NPHADJE
066215**** SHARE ONE SENTENCE SO A CLAIM FAILING RULE 6 STILL GETS          NPHADJE
066220**** CHECKED FOR RULES 7 AND 8 IN THE SAME PASS.                      NPHADJE
066300                                                                       NPHADJE
066400**** RULE 7 -- PROVIDER-ID MUST NOT BE BLANK                     NPHADJE
066410**** SAME REASONING AS RULE 6 -- PROVIDER-ID FEEDS THE CALL-          NPHADJE
066420**** CENTER LOOKUP SCREEN LATER (SEE NPH-114) AND A BLANK VALUE       NPHADJE
066430**** THERE MAKES THE RESPONSE RECORD USELESS TO THAT SCREEN.          NPHADJE
066500           IF CH-PROVIDER-ID = SPACES                                  NPHADJE
066600               MOVE "Y" TO ERROR-FOUND-SW                              NPHADJE
066700               MOVE "ERROR" TO VALMSG-LEVEL-PARM                       NPHADJE
066800               MOVE "MISSING_PROVIDER_ID" TO VALMSG-CODE-PARM          NPHADJE
066900               MOVE "PROVIDER ID IS BLANK" TO VALMSG-TEXT-PARM         NPHADJE
067000               PERFORM 670-LOG-VALMSG THRU 670-EXIT.                   NPHADJE
067005**** SAME FALL-THROUGH AS ABOVE -- NO PERIOD, RULE 8 STILL RUNS.      NPHADJE
067010                                                                       NPHADJE
067200**** RULE 8 -- TOTAL AMOUNT MUST BE GREATER THAN ZERO             NPHADJE
067210**** ZERO AND NEGATIVE TOTALS BOTH FAIL THIS TEST -- A CREDIT/       NPHADJE
067220**** ADJUSTMENT CLAIM WITH A NEGATIVE HEADER AMOUNT IS NOT A         NPHADJE
067230**** SHAPE THIS RUN UNDERSTANDS, SEE NPH-001 ORIGINAL SCOPE.         NPHADJE
067240**** CH-TOTAL-AMOUNT IS ZONED DISPLAY ON THE HEADER RECORD, NOT      NPHADJE
067250**** PACKED -- THE COMPARE BELOW WORKS THE SAME EITHER WAY.          NPHADJE
067300           IF CH-TOTAL-AMOUNT NOT > ZERO                               NPHADJE
067400               MOVE "Y" TO ERROR-FOUND-SW                              NPHADJE
067500               MOVE "ERROR" TO VALMSG-LEVEL-PARM                       NPHADJE
067600               MOVE "INVALID_TOTAL_AMOUNT" TO VALMSG-CODE-PARM         NPHADJE
067700               MOVE "CLAIM TOTAL AMOUNT MUST BE GREATER THAN           NPHADJE
067705-    "ZERO" TO VALMSG-TEXT-PARM                                        NPHADJE
067900               PERFORM 670-LOG-VALMSG THRU 670-EXIT.                   NPHADJE
067910**** THIS IS THE LAST RULE IN THE PARAGRAPH SO THE SENTENCE ENDS      NPHADJE
067920**** WITH A PERIOD HERE, NOT UP ABOVE.                               NPHADJE
068000       400-EXIT.                                                       NPHADJE
068100           EXIT.                                                       NPHADJE
068200                                                                       NPHADJE
068300******************************************************************NPHADJE
068400*   450-CHECK-ELIGIBILITY -- CLAIM EDIT RULE 9.  CALLS           NPHADJE
068500*   NPHELIG, WHICH SEARCH-ALLS THE TABLE 050-LOAD-ELIGIBILITY-    NPHADJE
068600*   TABLE BUILT.  AN INELIGIBLE MEMBER DOES NOT SET ERROR-FOUND-  NPHADJE
068700*   SW -- IT IS CHECKED ON ITS OWN IN 500-ASSIGN-STATUS-AND-IDS   NPHADJE
068800*   SO THE REJECT REASON CAN BE WORDED CORRECTLY.                 NPHADJE
068900******************************************************************NPHADJE
068910*                                                                      NPHADJE
068920*   RULE 9 IS DELIBERATELY THE ONLY RULE THAT LEAVES THE MAIN         NPHADJE
068930*   PROGRAM AND CALLS A SUBPROGRAM -- SEE NPHELIG'S OWN REMARKS       NPHADJE
068940*   FOR WHY IT WAS SPLIT OUT (REQUEST NPH-041).  IT IS CALLED         NPHADJE
068950*   EXACTLY ONCE PER CLAIM, NEVER PER LINE OR PER DIAGNOSIS.          NPHADJE
068960*                                                                      NPHADJE
069000       450-CHECK-ELIGIBILITY.                                          NPHADJE
069100           MOVE "450-CHECK-ELIGIBILITY" TO PARA-NAME.                  NPHADJE
069150**** ALWAYS START FROM "N" -- THE FAIL-SAFE RULE NPHELIG DOCUMENTS    NPHADJE
069160**** IN ITS OWN REMARKS MEANS A CALL THAT NEVER TOUCHES              NPHADJE
069170**** EL-RESPONSE-FLAG (IT CAN'T HAPPEN, BUT DEFENSIVELY) STILL        NPHADJE
069180**** COMES BACK NOT-ELIGIBLE RATHER THAN LEFT-OVER "Y".               NPHADJE
069200           MOVE "N" TO ELIGIBLE-SW.                                    NPHADJE
069250**** EL-ELIGIBILITY-TABLE IS PASSED BY REFERENCE -- NPHELIG DOES      NPHADJE
069260**** NOT COPY IT, IT SEARCHES THE SAME STORAGE 050-LOAD-              NPHADJE
069270**** ELIGIBILITY-TABLE BUILT ONCE AT JOB START.                       NPHADJE
069300           CALL "NPHELIG" USING EL-ELIGIBILITY-TABLE,                  NPHADJE
069400               CH-MEMBER-ID, CH-PAYER-ID, ELIGIBLE-SW.                 NPHADJE
069500           IF NOT MEMBER-IS-ELIGIBLE                                   NPHADJE
069600               MOVE "ERROR" TO VALMSG-LEVEL-PARM                       NPHADJE
069700               MOVE "MEMBER_NOT_ELIGIBLE" TO VALMSG-CODE-PARM          NPHADJE
069800               MOVE "MEMBER IS NOT ELIGIBLE UNDER THIS PAYER" TO       NPHADJE
069900                   VALMSG-TEXT-PARM                                    NPHADJE
070000               PERFORM 670-LOG-VALMSG THRU 670-EXIT.                   NPHADJE
070050**** NOTE THIS DOES NOT SET ERROR-FOUND-SW -- SEE THE BANNER          NPHADJE
070060**** ABOVE.  500-ASSIGN-STATUS-AND-IDS RE-TESTS ELIGIBLE-SW ON        NPHADJE
070070**** ITS OWN TO DECIDE THE REJECT REASON TEXT.                        NPHADJE
070100       450-EXIT.                                                       NPHADJE
070200           EXIT.                                                       NPHADJE
070300                                                                       NPHADJE
070400******************************************************************NPHADJE
070500*   500-ASSIGN-STATUS-AND-IDS -- RULES 10 AND 11.  EVERY CLAIM   NPHADJE
070600*   GETS A CLAIM-ID AND TRACKING NUMBER REGARDLESS OF STATUS.     NPHADJE
070700*   STATUS IS REJECTED IF ANY ERROR-LEVEL RULE FAILED OR THE      NPHADJE
070800*   MEMBER IS NOT ELIGIBLE, ELSE UNDER_REVIEW.  WARNING-ONLY      NPHADJE
070900*   CLAIMS (RULE 3) STILL GO TO UNDER_REVIEW.                    NPHADJE
071000******************************************************************NPHADJE
071010*                                                                      NPHADJE
071020*   CLAIM-SERIAL-NBR IS A RUN COUNTER, NOT A DATABASE KEY --          NPHADJE
071030*   IT RESETS TO ZERO EVERY TIME THIS JOB STARTS (SEE                 NPHADJE
071040*   INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS IN 000-HOUSEKEEPING).   NPHADJE
071050*   CLAIM-ID AND TRACKING-NO ARE THEREFORE ONLY UNIQUE WITHIN         NPHADJE
071060*   ONE RUN'S OUTPUT -- DOWNSTREAM CONSUMERS MUST NOT ASSUME          NPHADJE
071070*   THEY ARE GLOBALLY UNIQUE ACROSS RUNS.                             NPHADJE
071080*                                                                      NPHADJE
071100       500-ASSIGN-STATUS-AND-IDS.                                      NPHADJE
071200           MOVE "500-ASSIGN-STATUS-AND-IDS" TO PARA-NAME.              NPHADJE
071250**** WS-CLAIM-ID-AREA/WS-CLAIM-ID-R IS AN ALPHANUMERIC REDEFINES     NPHADJE
071260**** OF THE PREFIX + SERIAL SO THE 12-CHARACTER GROUP CAN MOVE       NPHADJE
071270**** IN ONE SHOT TO CR-CLAIM-ID -- SEE THE DATA DIVISION REMARK      NPHADJE
071280**** WHERE THE GROUP IS DECLARED.                                    NPHADJE
071300           ADD +1 TO CLAIM-SERIAL-NBR.                                 NPHADJE
071400           MOVE CLAIM-SERIAL-NBR TO WS-CLAIM-ID-SERIAL.                NPHADJE
071500           MOVE WS-CLAIM-ID-R    TO CR-CLAIM-ID.                       NPHADJE
071600                                                                       NPHADJE
071650**** TRACKING-NO IS SERIAL + CLAIM-SEQ, NOT JUST SERIAL, SO A        NPHADJE
071660**** CALL-CENTER REP CAN CROSS-CHECK IT AGAINST THE ORIGINAL         NPHADJE
071670**** SUBMISSION EXTRACT WITHOUT ASKING THE MEMBER FOR THE            NPHADJE
071680**** CLAIM-ID.  SEE THE DATA DIVISION REMARK ON WS-TRACKING-NO-      NPHADJE
071690**** AREA ABOUT THE 18-TO-16 TRUNCATION ON THE MOVE BELOW.           NPHADJE
071700           MOVE CLAIM-SERIAL-NBR TO WS-TRK-SERIAL.                     NPHADJE
071800           MOVE CH-CLAIM-SEQ     TO WS-TRK-CLAIM-SEQ.                  NPHADJE
071900           MOVE WS-TRACKING-NO-R TO CR-TRACKING-NO.                    NPHADJE
072000                                                                       NPHADJE
072050**** MEMBER-IS-ELIGIBLE IS STILL SET FROM 450-CHECK-ELIGIBILITY'S    NPHADJE
072060**** CALL TO NPHELIG -- IT IS NOT RE-CALLED HERE.  A SECOND CALL     NPHADJE
072070**** WOULD BE HARMLESS BUT WASTEFUL, SEE NPHELIG'S OWN CHANGE        NPHADJE
072080**** LOG FOR WHAT HAPPENS WHEN A ROUTINE RUNS TWICE BY ACCIDENT.     NPHADJE
072100           IF RULE-ERROR-FOUND OR NOT MEMBER-IS-ELIGIBLE               NPHADJE
072200               MOVE "REJECTED" TO CR-STATUS                           NPHADJE
072300               MOVE "FAILED INITIAL VALIDATION" TO                NPHADJE
072305                   CR-REJECT-REASON                               NPHADJE
072400           ELSE                                                       NPHADJE
072500               MOVE "UNDER_REVIEW" TO CR-STATUS                        NPHADJE
072600               MOVE SPACES TO CR-REJECT-REASON.                        NPHADJE
072650**** "FAILED INITIAL VALIDATION" IS THE ONLY REJECT-REASON TEXT      NPHADJE
072660**** THIS RUN EVER WRITES -- THE SPECIFIC RULE(S) THAT FAILED ARE    NPHADJE
072670**** ON VALIDMSG-FILE, NOT REPEATED HERE.  DON'T WIDEN CR-REJECT-    NPHADJE
072680**** REASON TO CARRY RULE-LEVEL DETAIL WITHOUT CHECKING WHAT         NPHADJE
072690**** READS CR-CLAIM-RESPONSE-REC DOWNSTREAM FIRST.                   NPHADJE
072700       500-EXIT.                                                       NPHADJE
072800           EXIT.                                                       NPHADJE
072900                                                                       NPHADJE
073000******************************************************************NPHADJE
073100*   600-WRITE-RESPONSE -- BUILDS AND WRITES CR-CLAIM-RESPONSE-  NPHADJE
073150*   REC.  APPROVED-AMT IS A PRICING FIELD, ALWAYS ZERO OUT OF    NPHADJE
073175*   THIS RUN -- PRICING IS A DOWNSTREAM JOB.  REJECTED-AMT IS    NPHADJE
073190*   NOT PRICING -- IT ECHOES THE CLAIMED TOTAL ON A REJECTED     NPHADJE
073195*   CLAIM SO THE DOWNSTREAM/CALL-CENTER SIDE CAN SEE WHAT WAS    NPHADJE
073198*   TURNED AWAY WITHOUT RE-READING THE HEADER (HELPDESK 58117)   NPHADJE
073400******************************************************************NPHADJE
073410*                                                                      NPHADJE
073420*   ONE CR-CLAIM-RESPONSE-REC IS WRITTEN FOR EVERY CLAIM READ,        NPHADJE
073430*   WHETHER IT PASSED OR FAILED -- THIS RUN NEVER SKIPS WRITING       NPHADJE
073440*   A RESPONSE.  THE CALL-CENTER SCREEN AND THE DOWNSTREAM            NPHADJE
073450*   PRICING JOB BOTH DEPEND ON A ONE-FOR-ONE RECORD COUNT WITH        NPHADJE
073460*   THE INPUT HEADER FILE.                                            NPHADJE
073470*                                                                      NPHADJE
073480******************************************************************NPHADJE
073500       600-WRITE-RESPONSE.                                             NPHADJE
073600           MOVE "600-WRITE-RESPONSE" TO PARA-NAME.                     NPHADJE
073700           MOVE CH-CLAIM-SEQ      TO CR-CLAIM-SEQ.                     NPHADJE
073800           MOVE CH-MEMBER-ID      TO CR-MEMBER-ID.                     NPHADJE
073900           MOVE CH-PROVIDER-ID    TO CR-PROVIDER-ID.                   NPHADJE
074000           MOVE CH-PAYER-ID       TO CR-PAYER-ID.                      NPHADJE
074100           MOVE CH-TOTAL-AMOUNT   TO CR-TOTAL-AMOUNT.                  NPHADJE
074150**** APPROVED-AMT IS ALWAYS ZERO OUT OF THIS RUN -- PRICING          NPHADJE
074160**** HASN'T HAPPENED YET.  DO NOT "FIX" THIS TO COPY THE HEADER      NPHADJE
074170**** TOTAL -- THAT WOULD MAKE AN UNPRICED CLAIM LOOK PAID.           NPHADJE
074200           MOVE ZERO              TO CR-APPROVED-AMT.                  NPHADJE
074220**** REJECTED-AMT ECHOES THE CLAIMED TOTAL ONLY WHEN THE CLAIM       NPHADJE
074230**** ACTUALLY REJECTED -- ON AN UNDER_REVIEW CLAIM IT STAYS          NPHADJE
074240**** ZERO SINCE NOTHING HAS BEEN TURNED AWAY (HELPDESK 58117).       NPHADJE
074250           IF CR-STAT-REJECTED                                    NPHADJE
074270               MOVE CH-TOTAL-AMOUNT  TO CR-REJECTED-AMT              NPHADJE
074290           ELSE                                                    NPHADJE
074310               MOVE ZERO             TO CR-REJECTED-AMT.             NPHADJE
074400           MOVE WS-RUN-DATE       TO CR-SUBMIT-DATE.                   NPHADJE
074450**** SUBMIT-DATE IS THE RUN DATE, NOT A DATE OFF THE INPUT FILE --   NPHADJE
074460**** THE FRONT-END SUBMISSION EXTRACT DOES NOT CARRY ONE.            NPHADJE
074500           WRITE CR-CLAIM-RESPONSE-REC.                                NPHADJE
074600       600-EXIT.                                                       NPHADJE
074700           EXIT.                                                       NPHADJE
074800                                                                       NPHADJE
074850******************************************************************NPHADJE
074860*   650/655 DRAIN WS-VALMSG-TABLE -- BUILT ACROSS EVERY RULE          NPHADJE
074870*   PARAGRAPH IN 300-VALIDATE-CLAIM/400-BASIC-VALIDATION/450-         NPHADJE
074880*   CHECK-ELIGIBILITY VIA 670-LOG-VALMSG -- OUT TO VALIDMSG-FILE.     NPHADJE
074890*   THIS RUNS AFTER 500/600 SO THE MESSAGES ARE WRITTEN EVEN ON       NPHADJE
074895*   A REJECTED CLAIM -- THE WHOLE POINT IS TO TELL THE CALLER WHY.    NPHADJE
074898******************************************************************NPHADJE
074900**** DRAINS WS-VALMSG-TABLE, BUILT BY 670-LOG-VALMSG BELOW,      NPHADJE
075000**** OUT TO VALIDMSG-FILE                                       NPHADJE
075100       650-WRITE-VALIDATION-MSGS.                                      NPHADJE
075200           MOVE "650-WRITE-VALIDATION-MSGS" TO PARA-NAME.              NPHADJE
075300           PERFORM 655-WRITE-ONE-VALMSG THRU 655-EXIT                  NPHADJE
075400                   VARYING MSG-SUB FROM 1 BY 1                        NPHADJE
075500                   UNTIL MSG-SUB > WS-VALMSG-COUNT.                    NPHADJE
075600       650-EXIT.                                                       NPHADJE
075700           EXIT.                                                       NPHADJE
075800                                                                       NPHADJE
075850**** ZERO ROWS WRITTEN IS NORMAL -- A CLAIM WITH NO FAILED RULES     NPHADJE
075860**** LEAVES WS-VALMSG-COUNT AT ZERO AND THIS PERFORM VARYING         NPHADJE
075870**** SIMPLY NEVER RUNS 655-WRITE-ONE-VALMSG.                         NPHADJE
075900       655-WRITE-ONE-VALMSG.                                           NPHADJE
076000           MOVE CH-CLAIM-SEQ            TO VM-CLAIM-SEQ.               NPHADJE
076100           MOVE WS-VM-LEVEL(MSG-SUB)    TO VM-LEVEL.                   NPHADJE
076200           MOVE WS-VM-CODE(MSG-SUB)     TO VM-CODE.                    NPHADJE
076300           MOVE WS-VM-TEXT(MSG-SUB)     TO VM-TEXT.                    NPHADJE
076400           WRITE VM-VALIDATION-MSG-REC.                                NPHADJE
076500       655-EXIT.                                                       NPHADJE
076600           EXIT.                                                       NPHADJE
076700                                                                       NPHADJE
076800**** APPENDS ONE MESSAGE TO WS-VALMSG-TABLE FROM VALMSG-PARM-    NPHADJE
076900**** AREA.  CALLED FROM EVERY RULE PARAGRAPH ABOVE THAT FAILS.   NPHADJE
077000**** IF THE TABLE IS FULL THE MESSAGE IS DROPPED -- 20 FAILED    NPHADJE
077100**** RULES ON ONE CLAIM MEANS BIGGER PROBLEMS THAN A FULL TABLE. NPHADJE
077150**** THE THREE VALMSG-...-PARM FIELDS ARE THIS SHOP'S USUAL WAY     NPHADJE
077160**** OF PASSING DATA INTO A PERFORMED PARAGRAPH -- COBOL'S          NPHADJE
077170**** PERFORM STATEMENT TAKES NO USING/ARGUMENT LIST, SO THE         NPHADJE
077180**** CALLER LOADS A WORKING-STORAGE AREA FIRST (SEE THE DATA        NPHADJE
077190**** DIVISION REMARK ON VALMSG-PARM-AREA).                          NPHADJE
077200       670-LOG-VALMSG.                                                 NPHADJE
077300           IF WS-VALMSG-COUNT < 20                                    NPHADJE
077400               ADD +1 TO WS-VALMSG-COUNT                               NPHADJE
077500               MOVE VALMSG-LEVEL-PARM TO                               NPHADJE
077600                   WS-VM-LEVEL(WS-VALMSG-COUNT)                        NPHADJE
077700               MOVE VALMSG-CODE-PARM  TO                               NPHADJE
077800                   WS-VM-CODE(WS-VALMSG-COUNT)                         NPHADJE
077900               MOVE VALMSG-TEXT-PARM  TO                               NPHADJE
078000                   WS-VM-TEXT(WS-VALMSG-COUNT).                        NPHADJE
078100       670-EXIT.                                                       NPHADJE
078200           EXIT.                                                       NPHADJE
078300                                                                       NPHADJE
078400******************************************************************NPHADJE
078500*   700-ACCUMULATE-STATS -- RUN-STATISTICS RULE 12.  ONE CLAIM    NPHADJE
078600*   CAN ONLY BE COUNTED IN ONE OF THE                             NPHADJE
078700*   UNDER-REVIEW/REJECTED BUCKETS, PLUS OPTIONALLY THE            NPHADJE
078800*   WARNINGS BUCKET IF IT HAD A WARNING AND NO ERROR.             NPHADJE
078900******************************************************************NPHADJE
078910*                                                                      NPHADJE
078920*   THESE FIVE COUNTERS ARE THE ONLY THING 999-CLEANUP PRINTS ON       NPHADJE
078930*   THE SUMMARY REPORT -- THERE IS NO PER-PAYER OR PER-PROVIDER        NPHADJE
078940*   BREAKOUT IN THIS RUN.  IF PAYER OPERATIONS EVER ASKS FOR ONE       NPHADJE
078950*   THIS PARAGRAPH IS WHERE IT WOULD BE ADDED.                         NPHADJE
078960*                                                                      NPHADJE
079000       700-ACCUMULATE-STATS.                                           NPHADJE
079100           MOVE "700-ACCUMULATE-STATS" TO PARA-NAME.                   NPHADJE
079150**** CLAIMS-PROCESSED COUNTS EVERY CLAIM READ, GOOD OR BAD --        NPHADJE
079160**** IT DOES NOT MEAN "SUCCESSFULLY ADJUDICATED".                    NPHADJE
079200           ADD +1 TO CLAIMS-PROCESSED.                                 NPHADJE
079250**** WS-TOTAL-CLAIMED-AMT IS THE SUM OF EVERY HEADER TOTAL SEEN,     NPHADJE
079260**** REJECTED CLAIMS INCLUDED -- IT IS A VOLUME FIGURE FOR THE       NPHADJE
079270**** REPORT, NOT AN APPROVED-DOLLARS FIGURE.                         NPHADJE
079300           ADD CH-TOTAL-AMOUNT TO WS-TOTAL-CLAIMED-AMT.                NPHADJE
079350**** REJECTED AND UNDER-REVIEW ARE MUTUALLY EXCLUSIVE BY             NPHADJE
079360**** DEFINITION -- CR-STATUS WAS SET ONCE IN 500-ASSIGN-STATUS-      NPHADJE
079370**** AND-IDS AND IS NOT CHANGED AGAIN AFTER THAT.                    NPHADJE
079400           IF CR-STAT-REJECTED                                        NPHADJE
079500               ADD +1 TO CLAIMS-REJECTED                               NPHADJE
079600           ELSE                                                        NPHADJE
079700               ADD +1 TO CLAIMS-UNDER-REVIEW.                          NPHADJE
079750**** WARNINGS ONLY COUNT ON A CLAIM THAT OTHERWISE PASSED --         NPHADJE
079760**** A CLAIM WITH BOTH AN ERROR AND A WARNING IS COUNTED AS          NPHADJE
079770**** REJECTED ABOVE AND IS NOT ALSO ADDED HERE (REQUEST NPH-266).    NPHADJE
079800           IF RULE-WARNING-FOUND AND NO-RULE-ERROR                     NPHADJE
079900               ADD +1 TO CLAIMS-WITH-WARNINGS.                         NPHADJE
080000       700-EXIT.                                                       NPHADJE
080100           EXIT.                                                       NPHADJE
080200                                                                       NPHADJE
080210**** 800/850 OPEN AND CLOSE EVERY FILE THIS PROGRAM TOUCHES.  THE    NPHADJE
080220**** OPEN/CLOSE LISTS MUST BE KEPT IN SYNC WITH EACH OTHER AND       NPHADJE
080230**** WITH THE SELECT/FD SET ABOVE -- A FILE MISSING FROM EITHER      NPHADJE
080240**** LIST WILL SHOW UP AS AN UNINITIALIZED FILE-STATUS AT RUNTIME.   NPHADJE
080300       800-OPEN-FILES.                                                 NPHADJE
080400           MOVE "800-OPEN-FILES" TO PARA-NAME.                         NPHADJE
080500           OPEN INPUT  CLAIM-HDR-FILE, CLAIM-LIN-FILE,            NPHADJE
080505               DIAG-CD-FILE,                                      NPHADJE
080600                       ELIGIBIL-FILE.                                  NPHADJE
080700           OPEN OUTPUT CLAIM-RSP-FILE, VALIDMSG-FILE, SUMRPT-FILE,     NPHADJE
080800                       SYSOUT.                                         NPHADJE
080900       800-EXIT.                                                       NPHADJE
081000           EXIT.                                                       NPHADJE
081100                                                                       NPHADJE
081150**** CALLED FROM BOTH THE NORMAL 999-CLEANUP PATH AND THE            NPHADJE
081160**** 1000-ABEND-RTN PATH -- EVERY OPEN FILE MUST BE CLOSED           NPHADJE
081170**** BEFORE THIS JOB STEP ENDS EITHER WAY, ABEND OR NOT.             NPHADJE
081200       850-CLOSE-FILES.                                                NPHADJE
081300           MOVE "850-CLOSE-FILES" TO PARA-NAME.                        NPHADJE
081400           CLOSE CLAIM-HDR-FILE, CLAIM-LIN-FILE, DIAG-CD-FILE,         NPHADJE
081500                 ELIGIBIL-FILE, CLAIM-RSP-FILE, VALIDMSG-FILE,         NPHADJE
081600                 SUMRPT-FILE, SYSOUT.                                  NPHADJE
081700       850-EXIT.                                                       NPHADJE
081800           EXIT.                                                       NPHADJE
081900                                                                       NPHADJE
081910**** 900-READ-HEADER IS CALLED ONCE FROM 000-HOUSEKEEPING TO         NPHADJE
081920**** PRIME THE LOOK-AHEAD, THEN ONCE MORE AT THE BOTTOM OF EVERY     NPHADJE
081930**** PASS THROUGH 100-MAINLINE (SEE THE 043500 BANNER ABOVE FOR      NPHADJE
081940**** HOW THE LOOK-AHEAD BUFFER PATTERN WORKS ACROSS ALL FOUR         NPHADJE
081950**** INPUT FILES).  UNLIKE 910/920/930 IT HAS NO GUARD IF-           NPHADJE
081960**** NO-MORE- TEST UP FRONT -- IT IS NEVER CALLED AGAIN ONCE         NPHADJE
081970**** NO-MORE-HDRS IS TRUE, SINCE THAT CONDITION ENDS THE 100-        NPHADJE
081980**** MAINLINE PERFORM UNTIL LOOP IN THE PROCEDURE DIVISION HEADER.   NPHADJE
082000       900-READ-HEADER.                                                NPHADJE
082100           READ CLAIM-HDR-FILE                                        NPHADJE
082200               AT END MOVE "N" TO MORE-HDR-SW                          NPHADJE
082300               GO TO 900-EXIT                                         NPHADJE
082400           END-READ.                                                   NPHADJE
082500       900-EXIT.                                                       NPHADJE
082600           EXIT.                                                       NPHADJE
082700                                                                       NPHADJE
082750**** THE IF NO-MORE-LINS GUARD KEEPS THIS FROM READING PAST THE      NPHADJE
082760**** LAST LINE RECORD ONCE 150-GATHER-CLAIM-LINES HAS ALREADY        NPHADJE
082770**** SEEN END OF FILE FOR A CLAIM'S FINAL SERVICE LINE.              NPHADJE
082800       910-READ-LINE.                                                  NPHADJE
082900           IF NO-MORE-LINS                                            NPHADJE
083000               GO TO 910-EXIT.                                         NPHADJE
083100           READ CLAIM-LIN-FILE                                        NPHADJE
083200               AT END MOVE "N" TO MORE-LIN-SW                          NPHADJE
083300           END-READ.                                                   NPHADJE
083400       910-EXIT.                                                       NPHADJE
083500           EXIT.                                                       NPHADJE
083600                                                                       NPHADJE
083650**** SAME GUARD PATTERN AS 910-READ-LINE, ONE FILE OVER.             NPHADJE
083700       920-READ-DIAGNOSIS.                                             NPHADJE
083800           IF NO-MORE-DIAS                                            NPHADJE
083900               GO TO 920-EXIT.                                         NPHADJE
084000           READ DIAG-CD-FILE                                          NPHADJE
084100               AT END MOVE "N" TO MORE-DIA-SW                          NPHADJE
084200           END-READ.                                                   NPHADJE
084300       920-EXIT.                                                       NPHADJE
084400           EXIT.                                                       NPHADJE
084500                                                                       NPHADJE
084550**** THIS IS THE ONLY ONE OF THE FOUR READ PARAGRAPHS THAT USES      NPHADJE
084560**** READ ... INTO RATHER THAN A PLAIN READ -- ELIGIBIL-FILE-REC     NPHADJE
084570**** IS JUST A PIC X(26) BUFFER, SO THE READ MOVES IT STRAIGHT       NPHADJE
084580**** INTO THE NAMED EL-ELIGIBILITY-REC FIELDS FROM THE NPELIGTB      NPHADJE
084590**** COPYBOOK IN ONE STATEMENT.  CALLED REPEATEDLY BY 050-LOAD-      NPHADJE
084595**** ELIGIBILITY-TABLE/055-LOAD-ONE-ELIG-ROW UNTIL THE FILE IS       NPHADJE
084598**** EXHAUSTED -- NOT PART OF THE PER-CLAIM LOOK-AHEAD.              NPHADJE
084600       930-READ-ELIGIBILITY.                                           NPHADJE
084700           IF NO-MORE-ELIG                                            NPHADJE
084800               GO TO 930-EXIT.                                         NPHADJE
084900           READ ELIGIBIL-FILE INTO EL-ELIGIBILITY-REC                  NPHADJE
085000               AT END MOVE "N" TO MORE-ELIG-SW                         NPHADJE
085100           END-READ.                                                   NPHADJE
085200       930-EXIT.                                                       NPHADJE
085300           EXIT.                                                       NPHADJE
085400                                                                       NPHADJE
085410******************************************************************NPHADJE
085420*   950/960 PRINT THE ONE-PAGE END-OF-RUN CONTROL TOTALS REPORT       NPHADJE
085430*   TO SUMRPT-FILE.  THERE ARE NO CONTROL BREAKS -- THIS IS A         NPHADJE
085440*   SINGLE PAGE, JOB-LEVEL SUMMARY ONLY, WRITTEN ONCE AT              NPHADJE
085450*   999-CLEANUP, AFTER THE LAST CLAIM HAS BEEN FULLY PROCESSED.       NPHADJE
085460******************************************************************NPHADJE
085470**** TOP-OF-FORM IS THE C01 CARRIAGE-CONTROL CHANNEL SET UP IN       NPHADJE
085480**** SPECIAL-NAMES ABOVE -- IT SKIPS SUMRPT-FILE TO THE TOP OF       NPHADJE
085490**** A NEW PRINT PAGE BEFORE THE HEADER LINE IS WRITTEN.             NPHADJE
085500       950-PRINT-SUMMARY-HDR.                                          NPHADJE
085600           MOVE "950-PRINT-SUMMARY-HDR" TO PARA-NAME.                  NPHADJE
085700           MOVE WS-RUN-CCYY TO HDR-CCYY.                               NPHADJE
085800           MOVE WS-RUN-MM   TO HDR-MM.                                 NPHADJE
085900           MOVE WS-RUN-DD   TO HDR-DD.                                 NPHADJE
086000           WRITE SUMRPT-REC FROM WS-HDR-REC AFTER ADVANCING            NPHADJE
086100               TOP-OF-FORM.                                            NPHADJE
086200           WRITE SUMRPT-REC FROM WS-TITLE-REC AFTER ADVANCING 1   NPHADJE
086205               LINE.                                              NPHADJE
086300           WRITE SUMRPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1  NPHADJE
086305               LINE.                                              NPHADJE
086400       950-EXIT.                                                       NPHADJE
086500           EXIT.                                                       NPHADJE
086600                                                                       NPHADJE
086650**** STAT-COUNT-O AND STAT-AMT-VALUE-O ARE ZERO-SUPPRESSED           NPHADJE
086660**** EDITED FIELDS (PIC ZZZ,ZZZ,ZZ9 AND PIC ZZ,ZZZ,ZZ9.99) -- SEE    NPHADJE
086670**** WS-STAT-LINE/WS-STAT-AMT-LINE IN THE DATA DIVISION.  MOVING     NPHADJE
086680**** A COMP OR COMP-3 COUNTER STRAIGHT INTO AN EDITED PICTURE        NPHADJE
086690**** LIKE THIS IS STANDARD DE-EDITING, NO COMPUTE NEEDED.            NPHADJE
086700       960-PRINT-SUMMARY-LINES.                                        NPHADJE
086800           MOVE "960-PRINT-SUMMARY-LINES" TO PARA-NAME.                NPHADJE
086900           MOVE "CLAIMS PROCESSED"        TO STAT-LABEL-O.             NPHADJE
087000           MOVE CLAIMS-PROCESSED          TO STAT-COUNT-O.             NPHADJE
087100           WRITE SUMRPT-REC FROM WS-STAT-LINE AFTER ADVANCING 1   NPHADJE
087105               LINE.                                              NPHADJE
087200                                                                       NPHADJE
087300           MOVE "CLAIMS UNDER REVIEW"      TO STAT-LABEL-O.            NPHADJE
087400           MOVE CLAIMS-UNDER-REVIEW        TO STAT-COUNT-O.            NPHADJE
087500           WRITE SUMRPT-REC FROM WS-STAT-LINE AFTER ADVANCING 1   NPHADJE
087505               LINE.                                              NPHADJE
087600                                                                       NPHADJE
087700           MOVE "CLAIMS REJECTED"          TO STAT-LABEL-O.            NPHADJE
087800           MOVE CLAIMS-REJECTED            TO STAT-COUNT-O.            NPHADJE
087900           WRITE SUMRPT-REC FROM WS-STAT-LINE AFTER ADVANCING 1   NPHADJE
087905               LINE.                                              NPHADJE
088000                                                                       NPHADJE
088100           MOVE "CLAIMS WITH WARNINGS"     TO STAT-LABEL-O.            NPHADJE
088200           MOVE CLAIMS-WITH-WARNINGS       TO STAT-COUNT-O.            NPHADJE
088300           WRITE SUMRPT-REC FROM WS-STAT-LINE AFTER ADVANCING 1   NPHADJE
088305               LINE.                                              NPHADJE
088400                                                                       NPHADJE
088500           MOVE "TOTAL CLAIMED AMOUNT"     TO STAT-AMT-LABEL-O.        NPHADJE
088600           MOVE WS-TOTAL-CLAIMED-AMT       TO STAT-AMT-VALUE-O.        NPHADJE
088700           WRITE SUMRPT-REC FROM WS-STAT-AMT-LINE AFTER ADVANCING      NPHADJE
088800               1 LINE.                                                 NPHADJE
088900       960-EXIT.                                                       NPHADJE
089000           EXIT.                                                       NPHADJE
089100                                                                       NPHADJE
089110******************************************************************NPHADJE
089120*   999-CLEANUP IS THE NORMAL END-OF-JOB PATH -- REACHED ONLY       NPHADJE
089130*   WHEN 100-MAINLINE'S PERFORM UNTIL NO-MORE-HDRS HAS RUN OUT      NPHADJE
089140*   OF CLAIM HEADERS ON ITS OWN.  THE OPERATOR CONSOLE DISPLAYS     NPHADJE
089150*   BELOW ARE THE SAME TWO COUNTS THAT LAND ON SUMRPT-FILE, JUST    NPHADJE
089160*   ECHOED TO SYSOUT SO THIRD SHIFT CAN SEE THEM WITHOUT PULLING    NPHADJE
089170*   THE PRINT FILE.                                                 NPHADJE
089180******************************************************************NPHADJE
089200       999-CLEANUP.                                                    NPHADJE
089300           MOVE "999-CLEANUP" TO PARA-NAME.                            NPHADJE
089400           PERFORM 950-PRINT-SUMMARY-HDR THRU 950-EXIT.                NPHADJE
089500           PERFORM 960-PRINT-SUMMARY-LINES THRU 960-EXIT.              NPHADJE
089600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                      NPHADJE
089700           DISPLAY "** CLAIMS PROCESSED **".                           NPHADJE
089800           DISPLAY  CLAIMS-PROCESSED.                                  NPHADJE
089900           DISPLAY "** CLAIMS REJECTED **".                            NPHADJE
090000           DISPLAY  CLAIMS-REJECTED.                                   NPHADJE
090100           DISPLAY "******** NORMAL END OF JOB NPHADJE ********".      NPHADJE
090200       999-EXIT.                                                       NPHADJE
090300           EXIT.                                                       NPHADJE
090400                                                                       NPHADJE
090410******************************************************************NPHADJE
090420*   1000-ABEND-RTN IS REACHED ONLY BY GO TO FROM 000-HOUSEKEEPING,   NPHADJE
090430*   055-LOAD-ONE-ELIG-ROW, 150-GATHER-CLAIM-LINES OR 160-GATHER-     NPHADJE
090440*   DIAGNOSES -- ALWAYS FOR A DATA CONDITION THIS PROGRAM CANNOT     NPHADJE
090450*   RECOVER FROM (EMPTY HEADER FILE, ELIGIBILITY TABLE OVERFLOW,    NPHADJE
090460*   OR MORE THAN 50 LINES/DIAGNOSES ON ONE CLAIM).  IT NEVER         NPHADJE
090470*   FALLS THROUGH FROM 999-CLEANUP -- THE NORMAL PATH GOBACKS        NPHADJE
090480*   BEFORE REACHING THIS PARAGRAPH.                                  NPHADJE
090490******************************************************************NPHADJE
090500       1000-ABEND-RTN.                                                 NPHADJE
090550**** ABEND-REC/ABEND-REASON COME FROM THE SHOP-WIDE COPY NPABEND     NPHADJE
090560**** ABOVE -- ABEND-REASON IS MOVED TO BEFORE EVERY GO TO 1000-      NPHADJE
090570**** ABEND-RTN SO THE OPERATOR SEES WHY, NOT JUST THAT IT DIED.      NPHADJE
090600           WRITE SYSOUT-REC FROM ABEND-REC.                            NPHADJE
090650**** FILES ARE CLOSED EVEN ON THE WAY OUT THE ABEND DOOR --          NPHADJE
090660**** OTHERWISE THE OUTPUT DATASETS ARE LEFT IN AN UNKNOWN STATE      NPHADJE
090670**** FOR WHATEVER JCL STEP RUNS NEXT.                                NPHADJE
090700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                      NPHADJE
090800           DISPLAY "*** ABNORMAL END OF JOB - NPHADJE ***" UPON   NPHADJE
090805               CONSOLE.                                           NPHADJE
090850**** THE CLASSIC SHOP TRICK FOR FORCING A NON-ZERO CONDITION CODE   NPHADJE
090860**** OUT OF A BATCH COBOL PROGRAM -- DIVIDE BY ZERO RAISES A        NPHADJE
090870**** SIZE ERROR CONDITION THE COMPILER DOES NOT TRAP HERE, WHICH    NPHADJE
090880**** ABENDS THE STEP AND FAILS THE JOB IN THE SCHEDULER SO NO       NPHADJE
090890**** DOWNSTREAM STEP RUNS AGAINST A PARTIAL RESPONSE FILE.          NPHADJE
090900           DIVIDE ZERO-VAL INTO ONE-VAL.                               NPHADJE
